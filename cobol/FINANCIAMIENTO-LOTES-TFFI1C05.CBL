000100******************************************************************
000200* FECHA       : 04/03/1996                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DRAM)                            *
000400* APLICACION  : FINANCIAMIENTO DE LOTES                          *
000500* PROGRAMA    : TFFI1C05                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL PRECIO FINAL DE LOS LOTES DE UN       *
000800*             : PROYECTO QUE AUN NO LO TIENEN ASIGNADO, A PARTIR *
000900*             : DEL PRECIO BASE, EL AJUSTE Y EL MULTIPLICADOR.   *
001000* ARCHIVOS    : TERRENO=B, TERRENONV=A                           *
001100* ACCION (ES) : P=CALCULAR PRECIO FINAL                          *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 341950                                           *
001400* NOMBRE      : PRECIO FINAL DE LOTE                             *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S            *
001700******************************************************************
001800* 04/03/1996 DRAM  341950 VERSION INICIAL DEL PROGRAMA.          *
001900* 19/08/1996 DRAM  342400 SE RESPETA EL PRECIO FINAL YA CARGADO  *
002000*             MANUALMENTE, SOLO SE CALCULA SI VIENE EN CERO.     *
002100* 27/01/1997 PEDR  342950 SE AGREGA REDONDEO A DOS DECIMALES EN  *
002200*             EL CALCULO DEL PRECIO FINAL.                       *
002300* 15/07/1997 EEDR  343450 SE AGREGA ESTADISTICA DE LOTES         *
002400*             CALCULADOS Y LOTES RESPETADOS.                     *
002500* 09/06/1999 EEDR  345304 AMPLIACION DE SIGLO EN CAMPOS DE       *
002600*             FECHA (AAAA) -- PROYECTO Y2K.                      *
002700* 30/11/1999 EEDR  345516 PRUEBAS DE REGRESION Y2K, SIN CAMPOS   *
002800*             DE FECHA EN ESTE PROGRAMA.                         *
002900* 21/10/2003 DRAM  347104 REVISION GENERAL PREVIO A AUDITORIA.   *
003000* 19/02/2004 PEDR  347261 SE AGREGA CONTEO DE LOTES SIN         *
003100*             MULTIPLICADOR CAPTURADO (PRECIO FINAL QUEDA CERO)  *
003200*             PARA AVISO OPORTUNO AL AREA DE PRECIOS.            *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    TFFI1C05.
003600 AUTHOR.                        DANIEL RAMIREZ.
003700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.                  04/03/1996.
003900 DATE-COMPILED.
004000 SECURITY.                      USO INTERNO DEPTO FINANCIERO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TFTERR ASSIGN TO TERRENO
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            FILE STATUS   IS FS-TFTERR.
005000
005100     SELECT TFTENV ASSIGN TO TERRENONV
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-TFTENV.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700******************************************************************
005800*   MAESTRO DE LOTES (ENTRADA) Y MAESTRO DE LOTES CON PRECIO     *
005900*   FINAL CALCULADO (SALIDA, REEMPLAZA AL ANTERIOR -- VER JCL)   *
006000 FD  TFTERR.
006100     COPY TFTERR.
006200 FD  TFTENV.
006300     01  REG-TFTENV-E.
006400         02  FILLER                PIC X(144).
006500
006600 WORKING-STORAGE SECTION.
006700 01  WKS-FS-STATUS.
006800     02  FS-TFTERR                 PIC X(02) VALUE SPACES.
006900     02  FS-TFTENV                 PIC X(02) VALUE SPACES.
007000     02  FILLER                    PIC X(02) VALUE SPACES.
007100
007200 01  WKS-SWITCHES.
007300     02  WKS-FIN-TFTERR            PIC 9(01) VALUE 0.
007400         88  FIN-TFTERR                      VALUE 1.
007500     02  FILLER                    PIC X(01) VALUE SPACES.
007600
007700 01  WKS-CONTADORES.
007800     02  WKS-LOTES-LEIDOS          COMP PIC 9(07) VALUE 0.
007900     02  WKS-LOTES-CALCULADOS      COMP PIC 9(07) VALUE 0.
008000     02  WKS-LOTES-RESPETADOS      COMP PIC 9(07) VALUE 0.
008100     02  FILLER                    PIC X(04) VALUE SPACES.
008200
008300******************************************************************
008400*   VISTAS ALTERNAS DEL PRECIO FINAL, USADAS PARA DETECTAR SI EL *
008500*   CAMPO VINO EN CERO (SIN SIGNO, SOLO DIGITOS) ANTES DE MOVER  *
008600*   EL VALOR CALCULADO A LA FORMA CON DECIMALES DEL REGISTRO     *
008700******************************************************************
008800 01  WKS-PRECIO-FINAL-CMP         PIC S9(13)V99 VALUE 0.
008900 01  WKS-PRECIO-FINAL-CMP-R REDEFINES WKS-PRECIO-FINAL-CMP.
009000     02  WKS-PFC-ENTERO           PIC S9(13).
009100     02  WKS-PFC-DECIMAL          PIC 99.
009200
009300 01  WKS-PRECIO-BASE-MAS-AJUSTE   PIC S9(13)V99 VALUE 0.
009400 01  WKS-PRECIO-BASE-R REDEFINES WKS-PRECIO-BASE-MAS-AJUSTE.
009500     02  WKS-PBA-ENTERO           PIC S9(13).
009600     02  WKS-PBA-DECIMAL          PIC 99.
009700
009800 01  WKS-PRECIO-MULT-TRABAJO      PIC S9(03)V99 VALUE 0.
009900 01  WKS-PRECIO-MULT-R REDEFINES WKS-PRECIO-MULT-TRABAJO.
010000     02  WKS-PMT-ENTERO           PIC S9(03).
010100     02  WKS-PMT-DECIMAL          PIC 99.
010200 77  WKS-LOTES-MULTIPL-CERO       COMP PIC 9(07) VALUE 0.
010300
010400 PROCEDURE DIVISION.
010500******************************************************************
010600*                    S E C C I O N   P R I N C I P A L          *
010700******************************************************************
010800 0100-MAIN SECTION.
010900     PERFORM 0200-APERTURA-ARCHIVOS
011000     PERFORM 0800-LEE-TFTERR
011100     PERFORM 0300-PROCESA-LOTE UNTIL FIN-TFTERR
011200     PERFORM 0700-ESTADISTICAS
011300     PERFORM 0900-CIERRA-ARCHIVOS
011400     STOP RUN.
011500 0100-MAIN-E. EXIT.
011600
011700 0200-APERTURA-ARCHIVOS SECTION.
011800     OPEN INPUT  TFTERR
011900     OPEN OUTPUT TFTENV
012000     IF FS-TFTERR NOT = 0 OR FS-TFTENV NOT = 0
012100        DISPLAY "ERROR AL ABRIR ARCHIVOS DE TFFI1C05"
012200                UPON CONSOLE
012300        MOVE 91 TO RETURN-CODE
012400        STOP RUN
012500     END-IF.
012600 0200-APERTURA-ARCHIVOS-E. EXIT.
012700
012800******************************************************************
012900*   REGLA 12: PRECIO-FINAL = (BASE + AJUSTE) * MULTIPLICADOR,    *
013000*   REDONDEADO A DOS DECIMALES, SOLO SI EL CAMPO VIENE EN CERO.  *
013100******************************************************************
013200 0300-PROCESA-LOTE SECTION.
013300     ADD 1 TO WKS-LOTES-LEIDOS
013400     IF TFTR-PRECIO-FINAL = 0
013500        PERFORM 0310-CALCULA-PRECIO-FINAL
013600                THRU 0310-CALCULA-PRECIO-FINAL-E
013700        ADD 1 TO WKS-LOTES-CALCULADOS
013800     ELSE
013900        ADD 1 TO WKS-LOTES-RESPETADOS
014000     END-IF
014100     WRITE REG-TFTENV-E FROM REG-TFTERR
014200     PERFORM 0800-LEE-TFTERR.
014300 0300-PROCESA-LOTE-E. EXIT.
014400
014500 0310-CALCULA-PRECIO-FINAL SECTION.
014600     COMPUTE WKS-PRECIO-BASE-MAS-AJUSTE =
014700             TFTR-PRECIO-BASE + TFTR-PRECIO-AJUSTE
014800     MOVE TFTR-PRECIO-MULTIPL TO WKS-PRECIO-MULT-TRABAJO
014900     IF TFTR-PRECIO-MULTIPL = 0
015000        ADD 1 TO WKS-LOTES-MULTIPL-CERO
015100        DISPLAY "LOTE SIN MULTIPLICADOR, PRECIO FINAL EN CERO: "
015200                TFTR-ID UPON CONSOLE
015300     END-IF
015400     COMPUTE WKS-PRECIO-FINAL-CMP ROUNDED =
015500             WKS-PRECIO-BASE-MAS-AJUSTE * WKS-PRECIO-MULT-TRABAJO
015600     MOVE WKS-PRECIO-FINAL-CMP TO TFTR-PRECIO-FINAL.
015700 0310-CALCULA-PRECIO-FINAL-E. EXIT.
015800
015900 0700-ESTADISTICAS SECTION.
016000     DISPLAY "---------- ESTADISTICAS TFFI1C05 ----------"
016100     DISPLAY "LOTES LEIDOS        : " WKS-LOTES-LEIDOS
016200     DISPLAY "LOTES CALCULADOS    : " WKS-LOTES-CALCULADOS
016300     DISPLAY "LOTES RESPETADOS    : " WKS-LOTES-RESPETADOS
016400     DISPLAY "LOTES SIN MULTIPLIC.: " WKS-LOTES-MULTIPL-CERO
016500     DISPLAY "---------------------------------------------".
016600 0700-ESTADISTICAS-E. EXIT.
016700
016800 0800-LEE-TFTERR SECTION.
016900     READ TFTERR
017000          AT END SET FIN-TFTERR TO TRUE
017100     END-READ.
017200 0800-LEE-TFTERR-E. EXIT.
017300
017400 0900-CIERRA-ARCHIVOS SECTION.
017500     CLOSE TFTERR
017600     CLOSE TFTENV.
017700 0900-CIERRA-ARCHIVOS-E. EXIT.
