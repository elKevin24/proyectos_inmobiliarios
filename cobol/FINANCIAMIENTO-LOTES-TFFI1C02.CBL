000100******************************************************************
000200* FECHA       : 02/05/1995                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FINANCIAMIENTO DE LOTES                          *
000500* PROGRAMA    : TFFI1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LAS SOLICITUDES DE RECIBO DE UN LOTE DE   *
000800*             : PAGOS CONTRA LA TABLA DE AMORTIZACION DE CADA    *
000900*             : PLAN, EN CASCADA MORA-INTERES-CAPITAL, Y DEJA    *
001000*             : CONSTANCIA EN LA BITACORA DE RECIBOS.            *
001100* ARCHIVOS    : PAGOSOL=B, PLANPAGO=B, AMORT=B, AMORTNV=A,       *
001200*             : PAGOS=A                                          *
001300* ACCION (ES) : P=APLICA PAGO A TABLA DE AMORTIZACION            *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 341208                                           *
001600* NOMBRE      : APLICACION DE PAGOS                              *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 02/05/1995 PEDR  341208 VERSION INICIAL DEL PROGRAMA.          *
002100* 14/09/1995 PEDR  341350 SE AGREGA CALCULO DE MORA ANTES DE     *
002200*             APLICAR EL PAGO (REGLA DE ACTUALIZACION PREVIA).   *
002300* 05/03/1996 DRAM  342080 SE CORRIGE ORDEN DE CASCADA, LA MORA   *
002400*             DEBE LIQUIDARSE ANTES DEL INTERES.                 *
002500* 22/08/1996 PEDR  342450 SE AGREGA SELECCION DE CUOTAS VENCIDAS *
002600*             PRIMERO Y DESPUES LAS PENDIENTES MAS ANTIGUAS.     *
002700* 17/01/1997 EEDR  343010 SE AGREGA ESTADO PARCIALMENTE_PAGADO.  *
002800* 30/06/1997 PEDR  343480 CORRECCION EN EL CIERRE DE CUOTA AL    *
002900*             LIQUIDAR EL ULTIMO CENTAVO PENDIENTE.              *
003000* 11/12/1997 DRAM  343900 SE AGREGA BITACORA DE RECIBOS (PAGOS). *
003100* 04/05/1998 EEDR  344250 VALIDACION DE PAGOS SIN CUOTAS         *
003200*             DISPONIBLES (PLAN YA LIQUIDADO).                  *
003300* 09/06/1999 EEDR  345301 AMPLIACION DE SIGLO EN CAMPOS DE       *
003400*             FECHA (AAAA) -- PROYECTO Y2K.                     *
003500* 30/11/1999 EEDR  345513 PRUEBAS DE REGRESION Y2K SOBRE RECIBOS *
003600*             CON FECHA DE PAGO POSTERIOR AL 2000.              *
003700* 20/02/2001 PEDR  346301 SE AGREGA BUSQUEDA DE PLAN EN TABLA    *
003800*             DE MEMORIA (SE RETIRO EL ACCESO DIRECTO).          *
003900* 21/10/2003 DRAM  347101 REVISION GENERAL PREVIO A AUDITORIA.   *
004000* 19/02/2004 PEDR  347265 AUDITORIA DETECTO QUE UN RECIBO MAYOR  *
004100*             AL SALDO DE UNA CUOTA PERDIA EL SOBRANTE; AHORA SE *
004200*             APLICA EN CASCADA SOBRE TODAS LAS CUOTAS           *
004300*             SELECCIONADAS (VENCIDAS, O EN SU DEFECTO           *
004400*             PENDIENTES), NUMERO-CUOTA MAS ANTIGUO PRIMERO, Y   *
004500*             EL SOBRANTE PASA A LA SIGUIENTE CUOTA.             *
004600* 19/02/2004 PEDR  347265 EL INTERES PENDIENTE YA NO SE RESTA    *
004700*             DIRECTO DEL INTERES PROGRAMADO DE LA CUOTA (ESO    *
004800*             DESCUADRABA LOS TOTALES DE TFFI1C04 DESPUES DE UN  *
004900*             ABONO); SE DERIVA DE INTERES MENOS MONTO-PAGADO.   *
005000* 19/02/2004 PEDR  347266 SE RESPETA LA CUOTA (AMORTIZACION-ID)  *
005100*             INDICADA EN LA SOLICITUD DE RECIBO EN LUGAR DE     *
005200*             BUSCAR SIEMPRE LA PRIMERA CUOTA SIN PAGAR DEL PLAN.*
005300* 19/02/2004 PEDR  347272 AUDITORIA DETECTO QUE EL ENVEJECIMIENTO*
005400*             Y EL SELLO DE FECHA-PAGO USABAN LA FECHA DEL       *
005500*             SISTEMA EN LUGAR DE LA FECHA DEL RECIBO; UN RECIBO *
005600*             ATRASADO O CAPTURADO DESPUES CALCULABA MAL LOS     *
005700*             DIAS DE ATRASO Y LA MORA. SE CORRIGE A             *
005800*             TFPG-FECHA-PAGO EN LAS TRES PARTES AFECTADAS.      *
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.                    TFFI1C02.
006200 AUTHOR.                        ERICK RAMIREZ.
006300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
006400 DATE-WRITTEN.                  02/05/1995.
006500 DATE-COMPILED.
006600 SECURITY.                      USO INTERNO DEPTO FINANCIERO.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT TFPGSL ASSIGN TO PAGOSOL
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-TFPGSL.
007600
007700     SELECT TFPLPA ASSIGN TO PLANPAGO
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-TFPLPA.
008000
008100     SELECT TFAMOR ASSIGN TO AMORT
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-TFAMOR.
008400
008500     SELECT TFAMNV ASSIGN TO AMORTNV
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-TFAMNV.
008800
008900     SELECT TFPAGO ASSIGN TO PAGOS
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-TFPAGO.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009700******************************************************************
009800*   SOLICITUDES DE RECIBO POR APLICAR (ENTRADA)                  *
009900*   MAESTRO DE PLANES DE PAGO (ENTRADA)                          *
010000*   TABLA DE AMORTIZACION VIGENTE (ENTRADA)                      *
010100*   TABLA DE AMORTIZACION ACTUALIZADA (SALIDA, REEMPLAZA A LA    *
010200*   ANTERIOR AL TERMINAR LA CORRIDA -- VER JCL DE PASO)          *
010300*   BITACORA DE RECIBOS APLICADOS (SALIDA)                       *
010400 FD  TFPGSL.
010500     COPY TFPAGO.
010600 FD  TFPLPA.
010700     COPY TFPLPA.
010800 FD  TFAMOR.
010900     COPY TFAMOR.
011000 FD  TFAMNV.
011100     01  REG-TFAMNV-E.
011200         02  FILLER                PIC X(176).
011300 FD  TFPAGO.
011400     01  REG-TFPAGO-E.
011500         02  FILLER                PIC X(144).
011600
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*              RECURSOS DE FILE STATUS                          *
012000******************************************************************
012100 01  WKS-FS-STATUS.
012200     02  FS-TFPGSL                 PIC X(02) VALUE SPACES.
012300     02  FS-TFPLPA                 PIC X(02) VALUE SPACES.
012400     02  FS-TFAMOR                 PIC X(02) VALUE SPACES.
012500     02  FS-TFAMNV                 PIC X(02) VALUE SPACES.
012600     02  FS-TFPAGO                 PIC X(02) VALUE SPACES.
012700     02  FILLER                    PIC X(02) VALUE SPACES.
012800
012900******************************************************************
013000*  RECIBO DE SALIDA (COPIA DE TRABAJO DEL LAYOUT DE LA FD)       *
013100******************************************************************
013200 01  WKS-REG-RECIBO.
013300     02  WKS-REC-ID                PIC 9(09).
013400     02  WKS-REC-PLAN-PAGO-ID      PIC 9(09).
013500     02  WKS-REC-AMORTIZACION-ID   PIC 9(09).
013600     02  WKS-REC-CLIENTE-ID        PIC 9(09).
013700     02  WKS-REC-FECHA-PAGO        PIC 9(08).
013800     02  WKS-REC-MONTO-PAGADO      PIC S9(13)V99.
013900     02  WKS-REC-MONTO-A-CAPITAL   PIC S9(13)V99.
014000     02  WKS-REC-MONTO-A-INTERES   PIC S9(13)V99.
014100     02  WKS-REC-MONTO-A-MORA      PIC S9(13)V99.
014200     02  WKS-REC-METODO-PAGO       PIC X(20).
014300     02  WKS-REC-ESTADO            PIC X(15).
014400         88  WKS-REC-APLICADO              VALUE 'APLICADO'.
014500     02  FILLER                    PIC X(05).
014600
014700******************************************************************
014800*   TABLA DE PLANES DE PAGO EN MEMORIA (SUSTITUYE ACCESO         *
014900*   INDEXADO, NO DISPONIBLE EN ESTE AMBIENTE)                    *
015000******************************************************************
015100 01  WKS-TABLA-PLANES.
015200     02  TBP-RENGLON OCCURS 500 TIMES INDEXED BY TBP-IDX.
015300         03  TBP-ID                    PIC 9(09).
015400         03  TBP-VENTA-ID               PIC 9(09).
015500         03  TBP-CLIENTE-ID             PIC 9(09).
015600         03  TBP-TIPO-PLAN              PIC X(20).
015700         03  TBP-FRECUENCIA-PAGO        PIC X(10).
015800         03  TBP-FRECUENCIA-DIAS        PIC 9(03).
015900         03  TBP-MONTO-TOTAL            PIC S9(13)V99.
016000         03  TBP-ENGANCHE               PIC S9(13)V99.
016100         03  TBP-MONTO-FINANCIADO       PIC S9(13)V99.
016200         03  TBP-TASA-INT-ANUAL         PIC S9(03)V99.
016300         03  TBP-TASA-INT-MENSUAL       PIC S9(01)V9999.
016400         03  TBP-APLICA-INTERES         PIC X(01).
016500         03  TBP-NUMERO-PAGOS           PIC 9(04).
016600         03  TBP-TASA-MORA-MENSUAL      PIC S9(03)V99.
016700         03  TBP-DIAS-GRACIA            PIC 9(03).
016800         03  TBP-FECHA-INICIO           PIC 9(08).
016900         03  TBP-FECHA-PRIMER-PAGO      PIC 9(08).
017000         03  TBP-FECHA-ULTIMO-PAGO      PIC 9(08).
017100         03  FILLER                     PIC X(08).
017200
017300******************************************************************
017400*   TABLA DE AMORTIZACION EN MEMORIA (SUSTITUYE ACCESO           *
017500*   INDEXADO, NO DISPONIBLE EN ESTE AMBIENTE)                    *
017600******************************************************************
017700 01  WKS-TABLA-AMORT.
017800     02  TBA-RENGLON OCCURS 500 TIMES INDEXED BY TBA-IDX.
017900         03  TBA-ID                    PIC 9(09).
018000         03  TBA-PLAN-PAGO-ID          PIC 9(09).
018100         03  TBA-NUMERO-CUOTA          PIC 9(04).
018200         03  TBA-CAPITAL               PIC S9(13)V99.
018300         03  TBA-INTERES               PIC S9(13)V99.
018400         03  TBA-MONTO-CUOTA           PIC S9(13)V99.
018500         03  TBA-MONTO-PAGADO          PIC S9(13)V99.
018600         03  TBA-MONTO-PENDIENTE       PIC S9(13)V99.
018700         03  TBA-MORA-ACUMULADA        PIC S9(13)V99.
018800         03  TBA-DIAS-ATRASO           PIC 9(05).
018900         03  TBA-FECHA-VENCIMIENTO     PIC 9(08).
019000         03  TBA-FECHA-PAGO            PIC 9(08).
019100         03  TBA-ESTADO                PIC X(20).
019200         03  TBA-SALDO-RESTANTE        PIC S9(13)V99.
019300         03  FILLER                    PIC X(08).
019400
019500 01  WKS-CONTADORES.
019600     02  WKS-RENGLONES-PLAN        COMP PIC 9(04) VALUE 0.
019700     02  WKS-RENGLONES-AMORT       COMP PIC 9(04) VALUE 0.
019800     02  WKS-IDX-PLAN              COMP PIC 9(04) VALUE 0.
019900     02  WKS-IDX-AMORT             COMP PIC 9(04) VALUE 0.
020000     02  WKS-NUM-CUOTAS-SEL        COMP PIC 9(04) VALUE 0.
020100     02  WKS-IDX-SEL               COMP PIC 9(04) VALUE 0.
020200     02  WKS-PRIMERA-CUOTA-ID      PIC 9(09) VALUE 0.
020300     02  WKS-SOLICITUDES-LEIDAS    COMP PIC 9(07) VALUE 0.
020400     02  WKS-RECIBOS-APLICADOS     COMP PIC 9(07) VALUE 0.
020500     02  WKS-SOLICITUDES-SIN-CUOTA COMP PIC 9(07) VALUE 0.
020600     02  FILLER                    PIC X(04) VALUE SPACES.
020700
020800******************************************************************
020900*   LISTA ORDENADA DE RENGLONES DE LA TABLA DE AMORTIZACION      *
021000*   SELECCIONADOS PARA RECIBIR EL RECIBO EN TURNO (REGLA DE      *
021100*   SELECCION DE CUOTAS, NUMERO-CUOTA MAS ANTIGUO PRIMERO)       *
021200******************************************************************
021300 01  WKS-CUOTAS-SEL.
021400     02  WKS-SEL-RENGLON OCCURS 500 TIMES INDEXED BY WKS-SEL-IDX.
021500         03  WKS-SEL-IDX-AMORT     COMP PIC 9(04).
021600         03  FILLER                PIC X(04).
021700
021800 01  WKS-SWITCHES.
021900     02  WKS-FIN-TFPGSL            PIC 9(01) VALUE 0.
022000         88  FIN-TFPGSL                      VALUE 1.
022100     02  WKS-PLAN-ENCONTRADO       PIC 9(01) VALUE 0.
022200         88  PLAN-ENCONTRADO                 VALUE 1.
022300     02  FILLER                    PIC X(01) VALUE SPACES.
022400
022500******************************************************************
022600*         VARIABLES DE LA CASCADA MORA - INTERES - CAPITAL       *
022700******************************************************************
022800 01  WKS-CASCADA.
022900     02  WKS-MONTO-DISPONIBLE      PIC S9(13)V99 VALUE 0.
023000     02  WKS-ABONO-MORA            PIC S9(13)V99 VALUE 0.
023100     02  WKS-ABONO-INTERES         PIC S9(13)V99 VALUE 0.
023200     02  WKS-ABONO-CAPITAL         PIC S9(13)V99 VALUE 0.
023300     02  WKS-PENDIENTE-CUOTA       PIC S9(13)V99 VALUE 0.
023400     02  WKS-INTERES-PENDIENTE     PIC S9(13)V99 VALUE 0.
023500     02  WKS-CONSUMIDO             PIC S9(13)V99 VALUE 0.
023600     02  WKS-TOTAL-MORA-REC        PIC S9(13)V99 VALUE 0.
023700     02  WKS-TOTAL-INTERES-REC     PIC S9(13)V99 VALUE 0.
023800     02  WKS-TOTAL-CAPITAL-REC     PIC S9(13)V99 VALUE 0.
023900     02  WKS-TASA-MORA-DECIMAL     PIC S9(01)V9(06) VALUE 0.
024000     02  WKS-DIAS-ATRASO-CALC      COMP PIC 9(05) VALUE 0.
024100     02  FILLER                    PIC X(04) VALUE SPACES.
024200
024300******************************************************************
024400*         CALENDARIO DE TRABAJO (VER MORAS1 - TABLA-DIAS)       *
024500******************************************************************
024600 01  TABLA-DIAS-MES.
024700     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
024800 01  TABLA-DIAS-MES-R  REDEFINES TABLA-DIAS-MES.
024900     02  WKS-DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.
025000
025100 01  WKS-FECHA-UNO              PIC 9(08) VALUE 0.
025200 01  WKS-FECHA-UNO-R  REDEFINES WKS-FECHA-UNO.
025300     02  WKS-FU1-ANO           PIC 9(04).
025400     02  WKS-FU1-MES           PIC 9(02).
025500     02  WKS-FU1-DIA           PIC 9(02).
025600
025700 01  WKS-FECHA-DOS              PIC 9(08) VALUE 0.
025800 01  WKS-FECHA-DOS-R  REDEFINES WKS-FECHA-DOS.
025900     02  WKS-FU2-ANO           PIC 9(04).
026000     02  WKS-FU2-MES           PIC 9(02).
026100     02  WKS-FU2-DIA           PIC 9(02).
026200
026300 77  WKS-ULTIMO-DIA-MES         COMP PIC 9(02) VALUE 0.
026400 77  WKS-TEMP-DIVIDE            COMP PIC 9(06) VALUE 0.
026500 77  WKS-RESIDUO-4              COMP PIC 9(04) VALUE 0.
026600 77  WKS-RESIDUO-100            COMP PIC 9(04) VALUE 0.
026700 77  WKS-RESIDUO-400            COMP PIC 9(04) VALUE 0.
026800
026900 01  WKS-FECHA-PROCESO          PIC 9(08) VALUE 0.
027000
027100 PROCEDURE DIVISION.
027200******************************************************************
027300*                    S E C C I O N   P R I N C I P A L          *
027400******************************************************************
027500 0100-MAIN SECTION.
027600     PERFORM 0200-APERTURA-ARCHIVOS
027700     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
027800     PERFORM 0810-LEE-TFPGSL
027900     PERFORM 0300-PROCESA-SOLICITUD UNTIL FIN-TFPGSL
028000     PERFORM 0880-VUELCA-TABLA-AMORT
028100     PERFORM 0700-ESTADISTICAS
028200     PERFORM 0950-CIERRA-ARCHIVOS
028300     STOP RUN.
028400 0100-MAIN-E. EXIT.
028500
028600 0200-APERTURA-ARCHIVOS SECTION.
028700     OPEN INPUT  TFPGSL
028800     OPEN INPUT  TFPLPA
028900     OPEN INPUT  TFAMOR
029000     OPEN OUTPUT TFAMNV
029100     OPEN OUTPUT TFPAGO
029200     IF FS-TFPGSL NOT = 0 OR FS-TFPLPA NOT = 0
029300        OR FS-TFAMOR NOT = 0 OR FS-TFAMNV NOT = 0
029400        OR FS-TFPAGO NOT = 0
029500        DISPLAY "ERROR AL ABRIR ARCHIVOS DE TFFI1C02"
029600                UPON CONSOLE
029700        MOVE 91 TO RETURN-CODE
029800        STOP RUN
029900     END-IF
030000     PERFORM 0820-CARGA-TABLA-PLANES
030100     PERFORM 0830-CARGA-TABLA-AMORT.
030200 0200-APERTURA-ARCHIVOS-E. EXIT.
030300
030400******************************************************************
030500*   LEE TODO EL MAESTRO DE PLANES A MEMORIA                     *
030600******************************************************************
030700 0820-CARGA-TABLA-PLANES SECTION.
030800     MOVE ZEROS TO WKS-RENGLONES-PLAN
030900     READ TFPLPA
031000          AT END CONTINUE
031100     END-READ
031200     PERFORM 0821-ACUMULA-PLAN UNTIL FS-TFPLPA NOT = 0.
031300 0820-CARGA-TABLA-PLANES-E. EXIT.
031400
031500 0821-ACUMULA-PLAN SECTION.
031600     ADD 1 TO WKS-RENGLONES-PLAN
031700     MOVE TFPP-ID             TO TBP-ID (WKS-RENGLONES-PLAN)
031800     MOVE TFPP-VENTA-ID       TO TBP-VENTA-ID (WKS-RENGLONES-PLAN)
031900     MOVE TFPP-CLIENTE-ID     TO TBP-CLIENTE-ID
032000                                  (WKS-RENGLONES-PLAN)
032100     MOVE TFPP-TIPO-PLAN      TO TBP-TIPO-PLAN
032200                                  (WKS-RENGLONES-PLAN)
032300     MOVE TFPP-FRECUENCIA-PAGO TO TBP-FRECUENCIA-PAGO
032400                                   (WKS-RENGLONES-PLAN)
032500     MOVE TFPP-FRECUENCIA-DIAS TO TBP-FRECUENCIA-DIAS
032600                                   (WKS-RENGLONES-PLAN)
032700     MOVE TFPP-MONTO-TOTAL    TO TBP-MONTO-TOTAL
032800                                  (WKS-RENGLONES-PLAN)
032900     MOVE TFPP-ENGANCHE       TO TBP-ENGANCHE (WKS-RENGLONES-PLAN)
033000     MOVE TFPP-MONTO-FINANCIADO TO TBP-MONTO-FINANCIADO
033100                                    (WKS-RENGLONES-PLAN)
033200     MOVE TFPP-TASA-INT-ANUAL  TO TBP-TASA-INT-ANUAL
033300                                   (WKS-RENGLONES-PLAN)
033400     MOVE TFPP-TASA-INT-MENSUAL TO TBP-TASA-INT-MENSUAL
033500                                    (WKS-RENGLONES-PLAN)
033600     MOVE TFPP-APLICA-INTERES TO TBP-APLICA-INTERES
033700                                  (WKS-RENGLONES-PLAN)
033800     MOVE TFPP-NUMERO-PAGOS   TO TBP-NUMERO-PAGOS
033900                                  (WKS-RENGLONES-PLAN)
034000     MOVE TFPP-TASA-MORA-MENSUAL TO TBP-TASA-MORA-MENSUAL
034100                                     (WKS-RENGLONES-PLAN)
034200     MOVE TFPP-DIAS-GRACIA    TO TBP-DIAS-GRACIA
034300                                  (WKS-RENGLONES-PLAN)
034400     MOVE TFPP-FECHA-INICIO   TO TBP-FECHA-INICIO
034500                                  (WKS-RENGLONES-PLAN)
034600     MOVE TFPP-FECHA-PRIMER-PAGO TO TBP-FECHA-PRIMER-PAGO
034700                                     (WKS-RENGLONES-PLAN)
034800     MOVE TFPP-FECHA-ULTIMO-PAGO TO TBP-FECHA-ULTIMO-PAGO
034900                                     (WKS-RENGLONES-PLAN)
035000     READ TFPLPA
035100          AT END CONTINUE
035200     END-READ.
035300 0821-ACUMULA-PLAN-E. EXIT.
035400
035500******************************************************************
035600*   LEE TODA LA TABLA DE AMORTIZACION VIGENTE A MEMORIA          *
035700******************************************************************
035800 0830-CARGA-TABLA-AMORT SECTION.
035900     MOVE ZEROS TO WKS-RENGLONES-AMORT
036000     READ TFAMOR
036100          AT END CONTINUE
036200     END-READ
036300     PERFORM 0831-ACUMULA-AMORT UNTIL FS-TFAMOR NOT = 0.
036400 0830-CARGA-TABLA-AMORT-E. EXIT.
036500
036600 0831-ACUMULA-AMORT SECTION.
036700     ADD 1 TO WKS-RENGLONES-AMORT
036800     MOVE TFAM-ID              TO TBA-ID (WKS-RENGLONES-AMORT)
036900     MOVE TFAM-PLAN-PAGO-ID    TO TBA-PLAN-PAGO-ID
037000                                   (WKS-RENGLONES-AMORT)
037100     MOVE TFAM-NUMERO-CUOTA    TO TBA-NUMERO-CUOTA
037200                                   (WKS-RENGLONES-AMORT)
037300     MOVE TFAM-CAPITAL         TO TBA-CAPITAL
037400                                   (WKS-RENGLONES-AMORT)
037500     MOVE TFAM-INTERES         TO TBA-INTERES
037600                                   (WKS-RENGLONES-AMORT)
037700     MOVE TFAM-MONTO-CUOTA     TO TBA-MONTO-CUOTA
037800                                   (WKS-RENGLONES-AMORT)
037900     MOVE TFAM-MONTO-PAGADO    TO TBA-MONTO-PAGADO
038000                                   (WKS-RENGLONES-AMORT)
038100     MOVE TFAM-MONTO-PENDIENTE TO TBA-MONTO-PENDIENTE
038200                                   (WKS-RENGLONES-AMORT)
038300     MOVE TFAM-MORA-ACUMULADA  TO TBA-MORA-ACUMULADA
038400                                   (WKS-RENGLONES-AMORT)
038500     MOVE TFAM-DIAS-ATRASO     TO TBA-DIAS-ATRASO
038600                                   (WKS-RENGLONES-AMORT)
038700     MOVE TFAM-FECHA-VENCIMIENTO TO TBA-FECHA-VENCIMIENTO
038800                                      (WKS-RENGLONES-AMORT)
038900     MOVE TFAM-FECHA-PAGO      TO TBA-FECHA-PAGO
039000                                   (WKS-RENGLONES-AMORT)
039100     MOVE TFAM-ESTADO          TO TBA-ESTADO (WKS-RENGLONES-AMORT)
039200     MOVE TFAM-SALDO-RESTANTE  TO TBA-SALDO-RESTANTE
039300                                   (WKS-RENGLONES-AMORT)
039400     READ TFAMOR
039500          AT END CONTINUE
039600     END-READ.
039700 0831-ACUMULA-AMORT-E. EXIT.
039800
039900******************************************************************
040000*   PROCESA UNA SOLICITUD DE RECIBO CONTRA LAS TABLAS EN         *
040100*   MEMORIA (PLANES Y AMORTIZACION)                              *
040200******************************************************************
040300 0300-PROCESA-SOLICITUD SECTION.
040400     ADD 1 TO WKS-SOLICITUDES-LEIDAS
040500     MOVE ZEROS TO WKS-IDX-PLAN
040600     SET PLAN-ENCONTRADO TO FALSE
040700     PERFORM 0320-BUSCA-PLAN
040800             VARYING WKS-IDX-PLAN FROM 1 BY 1
040900             UNTIL WKS-IDX-PLAN > WKS-RENGLONES-PLAN
041000                OR PLAN-ENCONTRADO
041100
041200     IF NOT PLAN-ENCONTRADO
041300        ADD 1 TO WKS-SOLICITUDES-SIN-CUOTA
041400        DISPLAY "SIN CUOTA PENDIENTE PARA PLAN "
041500                TFPG-PLAN-PAGO-ID UPON CONSOLE
041600     ELSE
041700        PERFORM 0330-SELECCIONA-CUOTAS
041800                THRU 0330-SELECCIONA-CUOTAS-E
041900        IF WKS-NUM-CUOTAS-SEL = 0
042000           ADD 1 TO WKS-SOLICITUDES-SIN-CUOTA
042100           DISPLAY "SIN CUOTA PENDIENTE PARA PLAN "
042200                   TFPG-PLAN-PAGO-ID UPON CONSOLE
042300        ELSE
042400           PERFORM 0340-APLICA-RECIBO
042500           PERFORM 0600-ESCRIBE-RECIBO
042600        END-IF
042700     END-IF
042800     PERFORM 0810-LEE-TFPGSL.
042900 0300-PROCESA-SOLICITUD-E. EXIT.
043000
043100 0320-BUSCA-PLAN SECTION.
043200     IF TBP-ID (WKS-IDX-PLAN) = TFPG-PLAN-PAGO-ID
043300        SET PLAN-ENCONTRADO TO TRUE
043400     END-IF.
043500 0320-BUSCA-PLAN-E. EXIT.
043600
043700******************************************************************
043800*   SELECCIONA LA LISTA ORDENADA DE CUOTAS A LAS QUE SE APLICARA *
043900*   EL RECIBO: SI LA SOLICITUD TRAE AMORTIZACION-ID, ESA CUOTA   *
044000*   UNICA; EN CASO CONTRARIO LAS CUOTAS VENCIDAS AL DIA DE PAGO  *
044100*   (NUMERO-CUOTA MAS ANTIGUO PRIMERO) Y, SI NO HAY VENCIDAS,    *
044200*   TODAS LAS PENDIENTES EN EL MISMO ORDEN (REGLA 9 Y FLUJO 2).  *
044300******************************************************************
044400 0330-SELECCIONA-CUOTAS SECTION.
044500     MOVE ZEROS TO WKS-NUM-CUOTAS-SEL
044600     IF TFPG-AMORTIZACION-ID NOT = 0
044700        PERFORM 0332-BUSCA-CUOTA-POR-ID
044800                VARYING WKS-IDX-AMORT FROM 1 BY 1
044900                UNTIL WKS-IDX-AMORT > WKS-RENGLONES-AMORT
045000     ELSE
045100        PERFORM 0334-BUSCA-VENCIDAS
045200                VARYING WKS-IDX-AMORT FROM 1 BY 1
045300                UNTIL WKS-IDX-AMORT > WKS-RENGLONES-AMORT
045400        IF WKS-NUM-CUOTAS-SEL = 0
045500           PERFORM 0336-BUSCA-PENDIENTES
045600                   VARYING WKS-IDX-AMORT FROM 1 BY 1
045700                   UNTIL WKS-IDX-AMORT > WKS-RENGLONES-AMORT
045800        END-IF
045900     END-IF.
046000 0330-SELECCIONA-CUOTAS-E. EXIT.
046100
046200 0332-BUSCA-CUOTA-POR-ID SECTION.
046300     IF TBA-PLAN-PAGO-ID (WKS-IDX-AMORT) = TFPG-PLAN-PAGO-ID
046400        AND TBA-ID (WKS-IDX-AMORT) = TFPG-AMORTIZACION-ID
046500        AND TBA-ESTADO (WKS-IDX-AMORT) NOT = 'PAGADO'
046600        ADD 1 TO WKS-NUM-CUOTAS-SEL
046700        MOVE WKS-IDX-AMORT
046800             TO WKS-SEL-IDX-AMORT (WKS-NUM-CUOTAS-SEL)
046900     END-IF.
047000 0332-BUSCA-CUOTA-POR-ID-E. EXIT.
047100
047200 0334-BUSCA-VENCIDAS SECTION.
047300     IF TBA-PLAN-PAGO-ID (WKS-IDX-AMORT) = TFPG-PLAN-PAGO-ID
047400        AND TBA-ESTADO (WKS-IDX-AMORT) NOT = 'PAGADO'
047500        AND TBA-FECHA-VENCIMIENTO (WKS-IDX-AMORT)
047600                <= TFPG-FECHA-PAGO
047700        ADD 1 TO WKS-NUM-CUOTAS-SEL
047800        MOVE WKS-IDX-AMORT
047900             TO WKS-SEL-IDX-AMORT (WKS-NUM-CUOTAS-SEL)
048000     END-IF.
048100 0334-BUSCA-VENCIDAS-E. EXIT.
048200
048300 0336-BUSCA-PENDIENTES SECTION.
048400     IF TBA-PLAN-PAGO-ID (WKS-IDX-AMORT) = TFPG-PLAN-PAGO-ID
048500        AND TBA-ESTADO (WKS-IDX-AMORT) NOT = 'PAGADO'
048600        ADD 1 TO WKS-NUM-CUOTAS-SEL
048700        MOVE WKS-IDX-AMORT
048800             TO WKS-SEL-IDX-AMORT (WKS-NUM-CUOTAS-SEL)
048900     END-IF.
049000 0336-BUSCA-PENDIENTES-E. EXIT.
049100
049200******************************************************************
049300*   APLICA EL MONTO DEL RECIBO SOBRE LA LISTA DE CUOTAS          *
049400*   SELECCIONADAS, EN ORDEN, PASANDO EL SOBRANTE DE UNA CUOTA    *
049500*   A LA SIGUIENTE (REGLA 9.6)                                   *
049600******************************************************************
049700 0340-APLICA-RECIBO SECTION.
049800     MOVE TFPG-MONTO-PAGADO TO WKS-MONTO-DISPONIBLE
049900     MOVE ZEROS TO WKS-TOTAL-MORA-REC
050000     MOVE ZEROS TO WKS-TOTAL-INTERES-REC
050100     MOVE ZEROS TO WKS-TOTAL-CAPITAL-REC
050200     MOVE ZEROS TO WKS-PRIMERA-CUOTA-ID
050300     PERFORM 0350-APLICA-UNA-CUOTA
050400             VARYING WKS-IDX-SEL FROM 1 BY 1
050500             UNTIL WKS-IDX-SEL > WKS-NUM-CUOTAS-SEL
050600                OR WKS-MONTO-DISPONIBLE = 0.
050700 0340-APLICA-RECIBO-E. EXIT.
050800
050900 0350-APLICA-UNA-CUOTA SECTION.
051000     MOVE WKS-SEL-IDX-AMORT (WKS-IDX-SEL) TO WKS-IDX-AMORT
051100     PERFORM 0400-ACTUALIZA-MORA-CUOTA
051200     PERFORM 0500-APLICA-CASCADA
051300     IF WKS-PRIMERA-CUOTA-ID = 0
051400        MOVE TBA-ID (WKS-IDX-AMORT) TO WKS-PRIMERA-CUOTA-ID
051500     END-IF.
051600 0350-APLICA-UNA-CUOTA-E. EXIT.
051700
051800******************************************************************
051900*   ANTES DE APLICAR EL PAGO SE RECALCULA LA MORA DE LA CUOTA    *
052000*   A LA FECHA DE PROCESO (REGLA 9)                              *
052100******************************************************************
052200 0400-ACTUALIZA-MORA-CUOTA SECTION.
052300     MOVE TBA-FECHA-VENCIMIENTO (WKS-IDX-AMORT) TO WKS-FECHA-UNO
052400     MOVE TFPG-FECHA-PAGO TO WKS-FECHA-DOS
052500     PERFORM 0900-CALCULA-DIAS-ENTRE
052600     COMPUTE TBA-DIAS-ATRASO (WKS-IDX-AMORT) =
052700             WKS-DIAS-ATRASO-CALC - TBP-DIAS-GRACIA (WKS-IDX-PLAN)
052800     IF TBA-DIAS-ATRASO (WKS-IDX-AMORT) < 0
052900        MOVE ZEROS TO TBA-DIAS-ATRASO (WKS-IDX-AMORT)
053000     END-IF
053100     IF TBA-DIAS-ATRASO (WKS-IDX-AMORT) > 0
053200        COMPUTE WKS-TASA-MORA-DECIMAL ROUNDED =
053300                TBP-TASA-MORA-MENSUAL (WKS-IDX-PLAN) / 30
053400        COMPUTE WKS-TASA-MORA-DECIMAL ROUNDED =
053500                WKS-TASA-MORA-DECIMAL / 100
053600        COMPUTE TBA-MORA-ACUMULADA (WKS-IDX-AMORT) ROUNDED =
053700                TBA-MONTO-PENDIENTE (WKS-IDX-AMORT)
053800                * WKS-TASA-MORA-DECIMAL
053900                * TBA-DIAS-ATRASO (WKS-IDX-AMORT)
054000        MOVE 'VENCIDO' TO TBA-ESTADO (WKS-IDX-AMORT)
054100     END-IF.
054200 0400-ACTUALIZA-MORA-CUOTA-E. EXIT.
054300
054400******************************************************************
054500*   CASCADA DE APLICACION: MORA, LUEGO INTERES, LUEGO CAPITAL.   *
054600*   EL INTERES PENDIENTE SE DERIVA DE INTERES Y MONTO-PAGADO,    *
054700*   NUNCA SE MODIFICA EL INTERES PROGRAMADO DE LA CUOTA (REGLA   *
054800*   9.2), PUES SIRVE DE BASE AL REPORTE DE TFFI1C04.             *
054900******************************************************************
055000 0500-APLICA-CASCADA SECTION.
055100     MOVE ZEROS TO WKS-ABONO-MORA
055200     MOVE ZEROS TO WKS-ABONO-INTERES
055300     MOVE ZEROS TO WKS-ABONO-CAPITAL
055400
055500     IF WKS-MONTO-DISPONIBLE > 0
055600        IF WKS-MONTO-DISPONIBLE >=
055700           TBA-MORA-ACUMULADA (WKS-IDX-AMORT)
055800           MOVE TBA-MORA-ACUMULADA (WKS-IDX-AMORT)
055900                TO WKS-ABONO-MORA
056000        ELSE
056100           MOVE WKS-MONTO-DISPONIBLE TO WKS-ABONO-MORA
056200        END-IF
056300        SUBTRACT WKS-ABONO-MORA FROM WKS-MONTO-DISPONIBLE
056400        SUBTRACT WKS-ABONO-MORA FROM
056500                 TBA-MORA-ACUMULADA (WKS-IDX-AMORT)
056600     END-IF
056700
056800     COMPUTE WKS-INTERES-PENDIENTE =
056900             TBA-INTERES (WKS-IDX-AMORT)
057000             - TBA-MONTO-PAGADO (WKS-IDX-AMORT)
057100     IF WKS-INTERES-PENDIENTE < 0
057200        MOVE ZEROS TO WKS-INTERES-PENDIENTE
057300     END-IF
057400     IF WKS-MONTO-DISPONIBLE > 0
057500        IF WKS-MONTO-DISPONIBLE >= WKS-INTERES-PENDIENTE
057600           MOVE WKS-INTERES-PENDIENTE TO WKS-ABONO-INTERES
057700        ELSE
057800           MOVE WKS-MONTO-DISPONIBLE TO WKS-ABONO-INTERES
057900        END-IF
058000        SUBTRACT WKS-ABONO-INTERES FROM WKS-MONTO-DISPONIBLE
058100     END-IF
058200
058300     COMPUTE WKS-PENDIENTE-CUOTA =
058400             TBA-MONTO-CUOTA (WKS-IDX-AMORT)
058500             - TBA-MONTO-PAGADO (WKS-IDX-AMORT)
058600     IF WKS-MONTO-DISPONIBLE > 0
058700        IF WKS-MONTO-DISPONIBLE >= WKS-PENDIENTE-CUOTA
058800           MOVE WKS-PENDIENTE-CUOTA TO WKS-ABONO-CAPITAL
058900        ELSE
059000           MOVE WKS-MONTO-DISPONIBLE TO WKS-ABONO-CAPITAL
059100        END-IF
059200        SUBTRACT WKS-ABONO-CAPITAL FROM WKS-MONTO-DISPONIBLE
059300     END-IF
059400
059500     COMPUTE WKS-CONSUMIDO =
059600           WKS-ABONO-MORA + WKS-ABONO-INTERES + WKS-ABONO-CAPITAL
059700     ADD WKS-CONSUMIDO TO TBA-MONTO-PAGADO (WKS-IDX-AMORT)
059800     COMPUTE TBA-MONTO-PENDIENTE (WKS-IDX-AMORT) =
059900             TBA-MONTO-CUOTA (WKS-IDX-AMORT)
060000             - TBA-MONTO-PAGADO (WKS-IDX-AMORT)
060100
060200     IF TBA-MONTO-PENDIENTE (WKS-IDX-AMORT) <= 0
060300        MOVE 'PAGADO' TO TBA-ESTADO (WKS-IDX-AMORT)
060400        MOVE TFPG-FECHA-PAGO TO TBA-FECHA-PAGO (WKS-IDX-AMORT)
060500        MOVE ZEROS TO TBA-DIAS-ATRASO (WKS-IDX-AMORT)
060600     ELSE
060700        IF TBA-MONTO-PAGADO (WKS-IDX-AMORT) > 0
060800          MOVE 'PARCIALMENTE_PAGADO' TO TBA-ESTADO (WKS-IDX-AMORT)
060900        END-IF
061000     END-IF
061100
061200     ADD WKS-ABONO-MORA    TO WKS-TOTAL-MORA-REC
061300     ADD WKS-ABONO-INTERES TO WKS-TOTAL-INTERES-REC
061400     ADD WKS-ABONO-CAPITAL TO WKS-TOTAL-CAPITAL-REC.
061500 0500-APLICA-CASCADA-E. EXIT.
061600
061700******************************************************************
061800*   DEJA CONSTANCIA DEL RECIBO EN LA BITACORA DE PAGOS. LA CUOTA *
061900*   DEL RECIBO ES LA QUE TRAJO LA SOLICITUD (AMORTIZACION-ID) O, *
062000*   SI NO VINO, LA PRIMERA CUOTA A LA QUE SE APLICO EL PAGO.     *
062100******************************************************************
062200 0600-ESCRIBE-RECIBO SECTION.
062300     INITIALIZE WKS-REG-RECIBO
062400     COMPUTE WKS-REC-ID =
062500             (TFPG-PLAN-PAGO-ID * 100000) + WKS-SOLICITUDES-LEIDAS
062600     MOVE TFPG-PLAN-PAGO-ID       TO WKS-REC-PLAN-PAGO-ID
062700     IF TFPG-AMORTIZACION-ID NOT = 0
062800        MOVE TFPG-AMORTIZACION-ID TO WKS-REC-AMORTIZACION-ID
062900     ELSE
063000        MOVE WKS-PRIMERA-CUOTA-ID TO WKS-REC-AMORTIZACION-ID
063100     END-IF
063200     MOVE TFPG-CLIENTE-ID         TO WKS-REC-CLIENTE-ID
063300     MOVE TFPG-FECHA-PAGO         TO WKS-REC-FECHA-PAGO
063400     MOVE TFPG-MONTO-PAGADO       TO WKS-REC-MONTO-PAGADO
063500     MOVE WKS-TOTAL-CAPITAL-REC   TO WKS-REC-MONTO-A-CAPITAL
063600     MOVE WKS-TOTAL-INTERES-REC   TO WKS-REC-MONTO-A-INTERES
063700     MOVE WKS-TOTAL-MORA-REC      TO WKS-REC-MONTO-A-MORA
063800     MOVE TFPG-METODO-PAGO        TO WKS-REC-METODO-PAGO
063900     SET WKS-REC-APLICADO         TO TRUE
064000     WRITE REG-TFPAGO-E FROM WKS-REG-RECIBO
064100     IF FS-TFPAGO NOT = 0
064200        DISPLAY "ERROR AL ESCRIBIR RECIBO, PLAN "
064300                TFPG-PLAN-PAGO-ID UPON CONSOLE
064400        MOVE 91 TO RETURN-CODE
064500        PERFORM 0950-CIERRA-ARCHIVOS
064600        STOP RUN
064700     END-IF
064800     ADD 1 TO WKS-RECIBOS-APLICADOS.
064900 0600-ESCRIBE-RECIBO-E. EXIT.
065000
065100******************************************************************
065200*   CUENTA LOS DIAS ENTRE DOS FECHAS AVANZANDO DIA POR DIA       *
065300*   (WKS-FECHA-UNO ES LA MAS ANTIGUA, WKS-FECHA-DOS LA ACTUAL)   *
065400******************************************************************
065500 0900-CALCULA-DIAS-ENTRE SECTION.
065600     MOVE ZEROS TO WKS-DIAS-ATRASO-CALC
065700     IF WKS-FECHA-UNO < WKS-FECHA-DOS
065800        PERFORM 0910-AVANZA-UNO-CUENTA
065900                UNTIL WKS-FECHA-UNO = WKS-FECHA-DOS
066000                   OR WKS-DIAS-ATRASO-CALC > 99990
066100     END-IF.
066200 0900-CALCULA-DIAS-ENTRE-E. EXIT.
066300
066400 0910-AVANZA-UNO-CUENTA SECTION.
066500     ADD 1 TO WKS-FU1-DIA
066600     MOVE WKS-DIA-FIN-MES (WKS-FU1-MES) TO WKS-ULTIMO-DIA-MES
066700     IF WKS-FU1-MES = 2
066800        DIVIDE WKS-FU1-ANO BY 4   GIVING WKS-TEMP-DIVIDE
066900               REMAINDER WKS-RESIDUO-4
067000        DIVIDE WKS-FU1-ANO BY 100 GIVING WKS-TEMP-DIVIDE
067100               REMAINDER WKS-RESIDUO-100
067200        DIVIDE WKS-FU1-ANO BY 400 GIVING WKS-TEMP-DIVIDE
067300               REMAINDER WKS-RESIDUO-400
067400        IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
067500           OR WKS-RESIDUO-400 = 0
067600           ADD 1 TO WKS-ULTIMO-DIA-MES
067700        END-IF
067800     END-IF
067900     IF WKS-FU1-DIA > WKS-ULTIMO-DIA-MES
068000        MOVE 1 TO WKS-FU1-DIA
068100        ADD 1 TO WKS-FU1-MES
068200        IF WKS-FU1-MES > 12
068300           MOVE 1 TO WKS-FU1-MES
068400           ADD 1 TO WKS-FU1-ANO
068500        END-IF
068600     END-IF
068700     ADD 1 TO WKS-DIAS-ATRASO-CALC.
068800 0910-AVANZA-UNO-CUENTA-E. EXIT.
068900
069000 0700-ESTADISTICAS SECTION.
069100     DISPLAY "---------- ESTADISTICAS TFFI1C02 ----------"
069200     DISPLAY "CORRIDA DEL DIA     : " WKS-FECHA-PROCESO
069300     DISPLAY "SOLICITUDES LEIDAS  : " WKS-SOLICITUDES-LEIDAS
069400     DISPLAY "RECIBOS APLICADOS   : " WKS-RECIBOS-APLICADOS
069500     DISPLAY "SIN CUOTA DISPONIBLE: " WKS-SOLICITUDES-SIN-CUOTA
069600     DISPLAY "---------------------------------------------".
069700 0700-ESTADISTICAS-E. EXIT.
069800
069900 0810-LEE-TFPGSL SECTION.
070000     READ TFPGSL
070100          AT END SET FIN-TFPGSL TO TRUE
070200     END-READ.
070300 0810-LEE-TFPGSL-E. EXIT.
070400
070500******************************************************************
070600*   REESCRIBE LA TABLA COMPLETA (ACTUALIZADA) AL ARCHIVO NUEVO   *
070700******************************************************************
070800 0880-VUELCA-TABLA-AMORT SECTION.
070900     PERFORM 0890-ESCRIBE-RENGLON
071000             VARYING WKS-IDX-AMORT FROM 1 BY 1
071100             UNTIL WKS-IDX-AMORT > WKS-RENGLONES-AMORT.
071200 0880-VUELCA-TABLA-AMORT-E. EXIT.
071300
071400 0890-ESCRIBE-RENGLON SECTION.
071500     MOVE TBA-ID (WKS-IDX-AMORT)         TO TFAM-ID
071600     MOVE TBA-PLAN-PAGO-ID (WKS-IDX-AMORT) TO TFAM-PLAN-PAGO-ID
071700     MOVE TBA-NUMERO-CUOTA (WKS-IDX-AMORT) TO TFAM-NUMERO-CUOTA
071800     MOVE TBA-CAPITAL (WKS-IDX-AMORT)    TO TFAM-CAPITAL
071900     MOVE TBA-INTERES (WKS-IDX-AMORT)    TO TFAM-INTERES
072000     MOVE TBA-MONTO-CUOTA (WKS-IDX-AMORT) TO TFAM-MONTO-CUOTA
072100     MOVE TBA-MONTO-PAGADO (WKS-IDX-AMORT) TO TFAM-MONTO-PAGADO
072200     MOVE TBA-MONTO-PENDIENTE (WKS-IDX-AMORT)
072300          TO TFAM-MONTO-PENDIENTE
072400     MOVE TBA-MORA-ACUMULADA (WKS-IDX-AMORT)
072500          TO TFAM-MORA-ACUMULADA
072600     MOVE TBA-DIAS-ATRASO (WKS-IDX-AMORT) TO TFAM-DIAS-ATRASO
072700     MOVE TBA-FECHA-VENCIMIENTO (WKS-IDX-AMORT)
072800          TO TFAM-FECHA-VENCIMIENTO
072900     MOVE TBA-FECHA-PAGO (WKS-IDX-AMORT)  TO TFAM-FECHA-PAGO
073000     MOVE TBA-ESTADO (WKS-IDX-AMORT)      TO TFAM-ESTADO
073100     MOVE TBA-SALDO-RESTANTE (WKS-IDX-AMORT)
073200          TO TFAM-SALDO-RESTANTE
073300     WRITE REG-TFAMNV-E FROM REG-TFAMOR.
073400 0890-ESCRIBE-RENGLON-E. EXIT.
073500
073600 0950-CIERRA-ARCHIVOS SECTION.
073700     CLOSE TFPGSL
073800     CLOSE TFPLPA
073900     CLOSE TFAMOR
074000     CLOSE TFAMNV
074100     CLOSE TFPAGO.
074200 0950-CIERRA-ARCHIVOS-E. EXIT.
