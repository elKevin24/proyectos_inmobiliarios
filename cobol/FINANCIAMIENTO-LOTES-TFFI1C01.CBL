000100******************************************************************
000200* FECHA       : 14/03/1995                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DRAM)                            *
000400* APLICACION  : FINANCIAMIENTO DE LOTES                          *
000500* PROGRAMA    : TFFI1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA LA TABLA DE AMORTIZACION DE UN PLAN DE    *
000800*             : PAGO, YA SEA POR CUOTA FIJA FRANCESA O POR       *
000900*             : CUOTA NIVELADA DE CAPITAL (SIN INTERES), A       *
001000*             : PARTIR DEL MAESTRO DE PLANES DE PAGO.            *
001100* ARCHIVOS    : PLANPAGO=B, AMORT=A                              *
001200* ACCION (ES) : G=GENERA TABLA DE AMORTIZACION                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 341207                                           *
001500* NOMBRE      : GENERACION DE AMORTIZACIONES                     *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 14/03/1995 DRAM  341207 VERSION INICIAL DEL PROGRAMA.          *
002000* 02/08/1995 DRAM  341298 SE CORRIGE REDONDEO DE LA CUOTA FIJA.  *
002100* 19/01/1996 PEDR  342015 SE AGREGA VALIDACION DE NUMERO-PAGOS   *
002200*             CERO PARA EVITAR DIVISION ENTRE CERO.              *
002300* 23/07/1996 PEDR  342390 AJUSTE AL CALCULO DE TASA MENSUAL      *
002400*             DERIVADA DE LA TASA ANUAL (REGLA DE NEGOCIO).      *
002500* 11/02/1997 DRAM  343102 SE AGREGA RUTINA DE AVANCE DE FECHA    *
002600*             POR FRECUENCIA DE PAGO (SEMANAL A ANUAL).          *
002700* 03/09/1997 EEDR  343650 CORRECCION EN EL ULTIMO RENGLON DE LA  *
002800*             TABLA PARA QUE EL SALDO CIERRE EN CERO.            *
002900* 27/04/1998 PEDR  344201 SE AGREGA ESTADISTICA DE CIERRE.       *
003000* 18/11/1998 DRAM  344890 REVISION DE ANCHO DE CAMPOS MONETARIOS.*
003100* 09/06/1999 EEDR  345300 AMPLIACION DE SIGLO EN CAMPOS DE FECHA *
003200*             (AAAA) PARA EL CAMBIO DE MILENIO -- PROYECTO Y2K.  *
003300* 30/11/1999 EEDR  345512 PRUEBAS DE REGRESION Y2K SOBRE FECHAS  *
003400*             DE VENCIMIENTO GENERADAS A PARTIR DEL 2000.        *
003500* 14/05/2001 PEDR  346210 SE AGREGA VALIDACION DE APLICA-INTERES *
003600*             PARA PLANES DE CONTADO SIN CUOTAS.                 *
003700* 21/10/2003 DRAM  347100 REVISION GENERAL PREVIO A AUDITORIA.   *
003800* 19/02/2004 PEDR  347262 SE DELIMITA CON THRU EL RANGO DE LA    *
003900*             RUTINA DE DERIVACION DEL PLAN (AUDITORIA DE        *
004000*             ESTANDARES DE PROGRAMACION).                      *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                    TFFI1C01.
004400 AUTHOR.                        DANIEL RAMIREZ.
004500 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
004600 DATE-WRITTEN.                  14/03/1995.
004700 DATE-COMPILED.
004800 SECURITY.                      USO INTERNO DEPTO FINANCIERO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TFPLPA ASSIGN TO PLANPAGO
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-TFPLPA.
005800
005900     SELECT TFAMOR ASSIGN TO AMORT
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-TFAMOR.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800*   MAESTRO DE PLANES DE PAGO (ENTRADA)                          *
006900*   DETALLE DE CUOTAS DE AMORTIZACION (SALIDA)                   *
007000 FD  TFPLPA.
007100     COPY TFPLPA.
007200 FD  TFAMOR.
007300     COPY TFAMOR.
007400
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*              RECURSOS DE FILE STATUS                          *
007800******************************************************************
007900 01  WKS-FS-STATUS.
008000     02  FS-TFPLPA                 PIC X(02) VALUE SPACES.
008100     02  FS-TFAMOR                 PIC X(02) VALUE SPACES.
008200     02  FILLER                    PIC X(02) VALUE SPACES.
008300
008400******************************************************************
008500*              INTERRUPTORES Y CONTADORES                       *
008600******************************************************************
008700 01  WKS-SWITCHES.
008800     02  WKS-FIN-TFPLPA            PIC 9(01) VALUE 0.
008900         88  FIN-TFPLPA                      VALUE 1.
009000     02  FILLER                    PIC X(01) VALUE SPACES.
009100
009200 01  WKS-CONTADORES.
009300     02  WKS-PLANES-LEIDOS         COMP PIC 9(07) VALUE 0.
009400     02  WKS-CUOTAS-ESCRITAS       COMP PIC 9(07) VALUE 0.
009500     02  WKS-PLANES-SIN-CUOTAS     COMP PIC 9(07) VALUE 0.
009600     02  WKS-CUOTA                 COMP PIC 9(04) VALUE 0.
009700     02  WKS-INDICE-POTENCIA       COMP PIC 9(04) VALUE 0.
009800     02  FILLER                    PIC X(04) VALUE SPACES.
009900
010000******************************************************************
010100*              VARIABLES DE CALCULO FINANCIERO                  *
010200******************************************************************
010300 01  WKS-VARIABLES-CALCULO.
010400     02  WKS-SALDO-RESTANTE        PIC S9(13)V99 VALUE 0.
010500     02  WKS-CAPITAL               PIC S9(13)V99 VALUE 0.
010600     02  WKS-INTERES               PIC S9(13)V99 VALUE 0.
010700     02  WKS-MONTO-CUOTA           PIC S9(13)V99 VALUE 0.
010800     02  WKS-CUOTA-FIJA            PIC S9(13)V99 VALUE 0.
010900     02  WKS-CAPITAL-POR-CUOTA     PIC S9(13)V99 VALUE 0.
011000     02  WKS-TASA-DECIMAL          PIC S9(01)V9(06) VALUE 0.
011100     02  WKS-UNO-MAS-I             COMP PIC S9(03)V9(10) VALUE 0.
011200     02  WKS-POTENCIA              COMP PIC S9(06)V9(10) VALUE 0.
011300     02  WKS-NUMERADOR             COMP PIC S9(15)V9(10) VALUE 0.
011400     02  WKS-DENOMINADOR           COMP PIC S9(15)V9(10) VALUE 0.
011500     02  FILLER                    PIC X(04) VALUE SPACES.
011600
011700******************************************************************
011800*         CALENDARIO DE TRABAJO (VER MORAS1 - TABLA-DIAS)       *
011900******************************************************************
012000 01  TABLA-DIAS-MES.
012100     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
012200 01  TABLA-DIAS-MES-R  REDEFINES TABLA-DIAS-MES.
012300     02  WKS-DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.
012400
012500 01  WKS-FECHA-CALC             PIC 9(08) VALUE 0.
012600 01  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
012700     02  WKS-FC-ANO            PIC 9(04).
012800     02  WKS-FC-MES            PIC 9(02).
012900     02  WKS-FC-DIA            PIC 9(02).
013000
013100 01  WKS-FECHA-ULTIMO           PIC 9(08) VALUE 0.
013200 01  WKS-FECHA-ULTIMO-R REDEFINES WKS-FECHA-ULTIMO.
013300     02  WKS-FU-ANO            PIC 9(04).
013400     02  WKS-FU-MES            PIC 9(02).
013500     02  WKS-FU-DIA            PIC 9(02).
013600
013700 77  WKS-ULTIMO-DIA-MES         COMP PIC 9(02) VALUE 0.
013800 77  WKS-TEMP-DIVIDE            COMP PIC 9(06) VALUE 0.
013900 77  WKS-RESIDUO-4              COMP PIC 9(04) VALUE 0.
014000 77  WKS-RESIDUO-100            COMP PIC 9(04) VALUE 0.
014100 77  WKS-RESIDUO-400            COMP PIC 9(04) VALUE 0.
014200
014300 PROCEDURE DIVISION.
014400******************************************************************
014500*                    S E C C I O N   P R I N C I P A L          *
014600******************************************************************
014700 0100-MAIN SECTION.
014800     PERFORM 0200-APERTURA-ARCHIVOS
014900     PERFORM 0800-LEE-TFPLPA
015000     PERFORM 0300-PROCESA-PLAN UNTIL FIN-TFPLPA
015100     PERFORM 0700-ESTADISTICAS
015200     PERFORM 0900-CIERRA-ARCHIVOS
015300     STOP RUN.
015400 0100-MAIN-E. EXIT.
015500
015600 0200-APERTURA-ARCHIVOS SECTION.
015700     OPEN INPUT  TFPLPA
015800     OPEN OUTPUT TFAMOR
015900     IF FS-TFPLPA NOT = 0 OR FS-TFAMOR NOT = 0
016000        DISPLAY "****************************************"
016100                UPON CONSOLE
016200        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE TFFI1C01   "
016300                UPON CONSOLE
016400        DISPLAY "  FS-TFPLPA = " FS-TFPLPA UPON CONSOLE
016500        DISPLAY "  FS-TFAMOR = " FS-TFAMOR UPON CONSOLE
016600        DISPLAY "****************************************"
016700                UPON CONSOLE
016800        MOVE 91 TO RETURN-CODE
016900        STOP RUN
017000     END-IF.
017100 0200-APERTURA-ARCHIVOS-E. EXIT.
017200
017300******************************************************************
017400*    PROCESA UN PLAN DE PAGO: DERIVA CAMPOS, GENERA CUOTAS       *
017500******************************************************************
017600 0300-PROCESA-PLAN SECTION.
017700     ADD 1 TO WKS-PLANES-LEIDOS
017800     PERFORM 0310-DERIVA-PLAN
017900     THRU 0310-DERIVA-PLAN-E
018000     IF TFPP-NUMERO-PAGOS = 0
018100        ADD 1 TO WKS-PLANES-SIN-CUOTAS
018200     ELSE
018300        MOVE TFPP-MONTO-FINANCIADO TO WKS-SALDO-RESTANTE
018400        MOVE TFPP-FECHA-PRIMER-PAGO TO WKS-FECHA-CALC
018500        IF TFPP-APLICA-INTERES = 'Y' AND TFPP-TASA-INT-MENSUAL > 0
018600           PERFORM 0400-CALCULA-CUOTA-FIJA
018700        ELSE
018800           COMPUTE WKS-CAPITAL-POR-CUOTA ROUNDED =
018900                   TFPP-MONTO-FINANCIADO / TFPP-NUMERO-PAGOS
019000        END-IF
019100        PERFORM 0500-GENERA-CUOTA
019200                VARYING WKS-CUOTA FROM 1 BY 1
019300                UNTIL WKS-CUOTA > TFPP-NUMERO-PAGOS
019400        MOVE WKS-FECHA-ULTIMO TO TFPP-FECHA-ULTIMO-PAGO
019500        DISPLAY "PLAN " TFPP-ID " ULTIMA CUOTA VENCE "
019600                WKS-FU-DIA "/" WKS-FU-MES "/" WKS-FU-ANO
019700                UPON CONSOLE
019800     END-IF
019900     PERFORM 0800-LEE-TFPLPA.
020000 0300-PROCESA-PLAN-E. EXIT.
020100
020200******************************************************************
020300*   REGLA 1 Y 2: MONTO FINANCIADO Y TASA MENSUAL DERIVADOS       *
020400******************************************************************
020500 0310-DERIVA-PLAN SECTION.
020600     IF TFPP-MONTO-FINANCIADO = 0
020700        COMPUTE TFPP-MONTO-FINANCIADO =
020800                TFPP-MONTO-TOTAL - TFPP-ENGANCHE
020900     END-IF
021000     IF TFPP-TASA-INT-MENSUAL = 0 AND TFPP-TASA-INT-ANUAL > 0
021100        COMPUTE TFPP-TASA-INT-MENSUAL ROUNDED =
021200                TFPP-TASA-INT-ANUAL / 12
021300     END-IF.
021400 0310-DERIVA-PLAN-E. EXIT.
021500
021600******************************************************************
021700*   REGLA 3 Y 4: CUOTA FIJA FRANCESA                             *
021800******************************************************************
021900 0400-CALCULA-CUOTA-FIJA SECTION.
022000     COMPUTE WKS-TASA-DECIMAL ROUNDED =
022100             TFPP-TASA-INT-MENSUAL / 100
022200     IF WKS-TASA-DECIMAL = 0
022300        COMPUTE WKS-CUOTA-FIJA ROUNDED =
022400                TFPP-MONTO-FINANCIADO / TFPP-NUMERO-PAGOS
022500     ELSE
022600        COMPUTE WKS-UNO-MAS-I = 1 + WKS-TASA-DECIMAL
022700        MOVE WKS-UNO-MAS-I TO WKS-POTENCIA
022800        PERFORM 0410-POTENCIA-PASO
022900                VARYING WKS-INDICE-POTENCIA FROM 2 BY 1
023000                UNTIL WKS-INDICE-POTENCIA > TFPP-NUMERO-PAGOS
023100        COMPUTE WKS-NUMERADOR =
023200                TFPP-MONTO-FINANCIADO * WKS-TASA-DECIMAL
023300                * WKS-POTENCIA
023400        COMPUTE WKS-DENOMINADOR = WKS-POTENCIA - 1
023500        COMPUTE WKS-CUOTA-FIJA ROUNDED =
023600                WKS-NUMERADOR / WKS-DENOMINADOR
023700     END-IF.
023800 0400-CALCULA-CUOTA-FIJA-E. EXIT.
023900
024000 0410-POTENCIA-PASO SECTION.
024100     COMPUTE WKS-POTENCIA = WKS-POTENCIA * WKS-UNO-MAS-I.
024200 0410-POTENCIA-PASO-E. EXIT.
024300
024400******************************************************************
024500*   GENERA UN RENGLON DE LA TABLA (REGLAS 5 Y 6)                 *
024600******************************************************************
024700 0500-GENERA-CUOTA SECTION.
024800     MOVE WKS-FECHA-CALC TO WKS-FECHA-ULTIMO
024900     IF TFPP-APLICA-INTERES = 'Y' AND TFPP-TASA-INT-MENSUAL > 0
025000        PERFORM 0510-CUOTA-FRANCESA
025100     ELSE
025200        PERFORM 0520-CUOTA-LINEAL
025300     END-IF
025400     PERFORM 0530-ESCRIBE-AMORTIZACION
025500     PERFORM 0600-AVANZA-FECHA.
025600 0500-GENERA-CUOTA-E. EXIT.
025700
025800 0510-CUOTA-FRANCESA SECTION.
025900     COMPUTE WKS-INTERES ROUNDED =
026000             WKS-SALDO-RESTANTE * WKS-TASA-DECIMAL
026100     COMPUTE WKS-CAPITAL ROUNDED = WKS-CUOTA-FIJA - WKS-INTERES
026200     IF WKS-CUOTA = TFPP-NUMERO-PAGOS
026300        MOVE WKS-SALDO-RESTANTE TO WKS-CAPITAL
026400     END-IF
026500     COMPUTE WKS-SALDO-RESTANTE ROUNDED =
026600             WKS-SALDO-RESTANTE - WKS-CAPITAL
026700     MOVE WKS-CUOTA-FIJA TO WKS-MONTO-CUOTA.
026800 0510-CUOTA-FRANCESA-E. EXIT.
026900
027000 0520-CUOTA-LINEAL SECTION.
027100     MOVE ZEROS TO WKS-INTERES
027200     MOVE WKS-CAPITAL-POR-CUOTA TO WKS-CAPITAL
027300     IF WKS-CUOTA = TFPP-NUMERO-PAGOS
027400        MOVE WKS-SALDO-RESTANTE TO WKS-CAPITAL
027500     END-IF
027600     COMPUTE WKS-SALDO-RESTANTE ROUNDED =
027700             WKS-SALDO-RESTANTE - WKS-CAPITAL
027800     MOVE WKS-CAPITAL TO WKS-MONTO-CUOTA.
027900 0520-CUOTA-LINEAL-E. EXIT.
028000
028100 0530-ESCRIBE-AMORTIZACION SECTION.
028200     INITIALIZE REG-TFAMOR
028300     COMPUTE TFAM-ID = (TFPP-ID * 10000) + WKS-CUOTA
028400     MOVE TFPP-ID              TO TFAM-PLAN-PAGO-ID
028500     MOVE WKS-CUOTA            TO TFAM-NUMERO-CUOTA
028600     MOVE WKS-CAPITAL          TO TFAM-CAPITAL
028700     MOVE WKS-INTERES          TO TFAM-INTERES
028800     MOVE WKS-MONTO-CUOTA      TO TFAM-MONTO-CUOTA
028900     MOVE ZEROS                TO TFAM-MONTO-PAGADO
029000     MOVE WKS-MONTO-CUOTA      TO TFAM-MONTO-PENDIENTE
029100     MOVE ZEROS                TO TFAM-MORA-ACUMULADA
029200     MOVE ZEROS                TO TFAM-DIAS-ATRASO
029300     MOVE WKS-FECHA-ULTIMO     TO TFAM-FECHA-VENCIMIENTO
029400     MOVE ZEROS                TO TFAM-FECHA-PAGO
029500     SET TFAM-PENDIENTE        TO TRUE
029600     MOVE WKS-SALDO-RESTANTE   TO TFAM-SALDO-RESTANTE
029700     WRITE REG-TFAMOR
029800     IF FS-TFAMOR NOT = 0
029900        DISPLAY "ERROR AL ESCRIBIR AMORTIZACION, PLAN "
030000                TFPP-ID " CUOTA " WKS-CUOTA UPON CONSOLE
030100        MOVE 91 TO RETURN-CODE
030200        PERFORM 0900-CIERRA-ARCHIVOS
030300        STOP RUN
030400     END-IF
030500     ADD 1 TO WKS-CUOTAS-ESCRITAS.
030600 0530-ESCRIBE-AMORTIZACION-E. EXIT.
030700
030800******************************************************************
030900*   AVANZA LA FECHA DE VENCIMIENTO POR LA FRECUENCIA DE PAGO     *
031000******************************************************************
031100 0600-AVANZA-FECHA SECTION.
031200     PERFORM 0610-SUMA-UN-DIA TFPP-FRECUENCIA-DIAS TIMES.
031300 0600-AVANZA-FECHA-E. EXIT.
031400
031500 0610-SUMA-UN-DIA SECTION.
031600     ADD 1 TO WKS-FC-DIA
031700     MOVE WKS-DIA-FIN-MES (WKS-FC-MES) TO WKS-ULTIMO-DIA-MES
031800     IF WKS-FC-MES = 2
031900        DIVIDE WKS-FC-ANO BY 4   GIVING WKS-TEMP-DIVIDE
032000               REMAINDER WKS-RESIDUO-4
032100        DIVIDE WKS-FC-ANO BY 100 GIVING WKS-TEMP-DIVIDE
032200               REMAINDER WKS-RESIDUO-100
032300        DIVIDE WKS-FC-ANO BY 400 GIVING WKS-TEMP-DIVIDE
032400               REMAINDER WKS-RESIDUO-400
032500        IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
032600           OR WKS-RESIDUO-400 = 0
032700           ADD 1 TO WKS-ULTIMO-DIA-MES
032800        END-IF
032900     END-IF
033000     IF WKS-FC-DIA > WKS-ULTIMO-DIA-MES
033100        MOVE 1 TO WKS-FC-DIA
033200        ADD 1 TO WKS-FC-MES
033300        IF WKS-FC-MES > 12
033400           MOVE 1 TO WKS-FC-MES
033500           ADD 1 TO WKS-FC-ANO
033600        END-IF
033700     END-IF.
033800 0610-SUMA-UN-DIA-E. EXIT.
033900
034000 0700-ESTADISTICAS SECTION.
034100     DISPLAY "---------- ESTADISTICAS TFFI1C01 ----------"
034200     DISPLAY "PLANES LEIDOS       : " WKS-PLANES-LEIDOS
034300     DISPLAY "CUOTAS ESCRITAS     : " WKS-CUOTAS-ESCRITAS
034400     DISPLAY "PLANES SIN CUOTAS   : " WKS-PLANES-SIN-CUOTAS
034500     DISPLAY "---------------------------------------------".
034600 0700-ESTADISTICAS-E. EXIT.
034700
034800 0800-LEE-TFPLPA SECTION.
034900     READ TFPLPA
035000          AT END SET FIN-TFPLPA TO TRUE
035100     END-READ.
035200 0800-LEE-TFPLPA-E. EXIT.
035300
035400 0900-CIERRA-ARCHIVOS SECTION.
035500     CLOSE TFPLPA
035600     CLOSE TFAMOR.
035700 0900-CIERRA-ARCHIVOS-E. EXIT.
