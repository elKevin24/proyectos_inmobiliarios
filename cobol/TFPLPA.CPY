000100******************************************************************
000200*               T F P L P A  -  P L A N   D E   P A G O          *
000300******************************************************************
000400*   MAESTRO DE PLANES DE PAGO DE LOTES (UN REGISTRO POR VENTA)   *
000500*   LLAVE PRIMARIA: TFPP-ID                                      *
000600******************************************************************
000700 01  REG-TFPLPA.
000800     02  TFPP-LLAVE.
000900         04  TFPP-ID                   PIC 9(09).
001000     02  TFPP-VENTA-ID                 PIC 9(09).
001100     02  TFPP-CLIENTE-ID               PIC 9(09).
001200     02  TFPP-TIPO-PLAN                PIC X(20).
001300         88  TFPP-ES-CONTADO                 VALUE 'CONTADO'.
001400         88  TFPP-ES-FINAN-PROPIO
001500                              VALUE 'FINANCIAMIENTO_PROPIO'.
001600         88  TFPP-ES-CREDITO-BANCO
001700                              VALUE 'CREDITO_BANCARIO'.
001800         88  TFPP-ES-MIXTO                    VALUE 'MIXTO'.
001900     02  TFPP-FRECUENCIA-PAGO          PIC X(10).
002000     02  TFPP-FRECUENCIA-DIAS          PIC 9(03).
002100     02  TFPP-MONTO-TOTAL              PIC S9(13)V99.
002200     02  TFPP-ENGANCHE                 PIC S9(13)V99.
002300     02  TFPP-MONTO-FINANCIADO         PIC S9(13)V99.
002400     02  TFPP-TASA-INT-ANUAL           PIC S9(03)V99.
002500     02  TFPP-TASA-INT-MENSUAL         PIC S9(01)V9999.
002600     02  TFPP-APLICA-INTERES           PIC X(01).
002700         88  TFPP-CON-INTERES                VALUE 'Y'.
002800         88  TFPP-SIN-INTERES                 VALUE 'N'.
002900     02  TFPP-NUMERO-PAGOS             PIC 9(04).
003000     02  TFPP-TASA-MORA-MENSUAL        PIC S9(03)V99.
003100     02  TFPP-DIAS-GRACIA              PIC 9(03).
003200     02  TFPP-FECHA-INICIO             PIC 9(08).
003300     02  TFPP-FECHA-PRIMER-PAGO        PIC 9(08).
003400     02  TFPP-FECHA-ULTIMO-PAGO        PIC 9(08).
003500     02  FILLER                        PIC X(08).
