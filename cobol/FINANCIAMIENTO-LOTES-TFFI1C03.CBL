000100******************************************************************
000200* FECHA       : 21/06/1995                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FINANCIAMIENTO DE LOTES                          *
000500* PROGRAMA    : TFFI1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE LA TABLA DE AMORTIZACION Y ACTUALIZA EL  *
000800*             : ESTADO Y LA MORA ACUMULADA DE TODAS LAS CUOTAS   *
000900*             : PENDIENTES CUYA FECHA DE VENCIMIENTO YA PASO EL  *
001000*             : PLAZO DE GRACIA DEL PLAN.                        *
001100* ARCHIVOS    : PLANPAGO=B, AMORT=B, AMORTNV=A                   *
001200* ACCION (ES) : V=ACTUALIZA ESTADOS VENCIDOS                     *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 341209                                           *
001500* NOMBRE      : ENVEJECIMIENTO DE CARTERA                        *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 21/06/1995 PEDR  341209 VERSION INICIAL DEL PROGRAMA.          *
002000* 15/10/1995 PEDR  341390 SE AGREGA RESTA DE DIAS DE GRACIA      *
002100*             ANTES DE MARCAR LA CUOTA COMO VENCIDA.             *
002200* 08/04/1996 DRAM  342140 SE CORRIGE CALCULO DE MORA DIARIA,     *
002300*             LA TASA SE DIVIDE ENTRE 30 Y LUEGO ENTRE 100.      *
002400* 26/09/1996 PEDR  342510 SE AGREGA RECALCULO DESDE CERO DE LA   *
002500*             MORA ACUMULADA (NO SE ACUMULA SOBRE CORRIDA        *
002600*             ANTERIOR PARA EVITAR DUPLICAR INTERESES).          *
002700* 19/02/1997 EEDR  343080 SE EXCLUYEN DE LA CORRIDA LAS CUOTAS   *
002800*             YA PAGADAS O CANCELADAS.                           *
002900* 14/08/1997 DRAM  343610 SE AGREGA ESTADISTICA DE CUOTAS        *
003000*             MARCADAS VENCIDAS EN LA CORRIDA.                   *
003100* 02/03/1998 PEDR  344150 REVISION DEL TOPE DE DIAS DE ATRASO    *
003200*             PARA CARTERA MUY ANTIGUA (999 DIAS).              *
003300* 09/06/1999 EEDR  345302 AMPLIACION DE SIGLO EN CAMPOS DE       *
003400*             FECHA (AAAA) -- PROYECTO Y2K.                     *
003500* 30/11/1999 EEDR  345514 PRUEBAS DE REGRESION Y2K SOBRE CUOTAS  *
003600*             VENCIDAS A PARTIR DEL AÑO 2000.                   *
003700* 11/07/2001 PEDR  346350 SE AGREGA VALIDACION DE PLAN SIN       *
003800*             TASA DE MORA CONFIGURADA.                          *
003900* 21/10/2003 DRAM  347102 REVISION GENERAL PREVIO A AUDITORIA.   *
004000* 19/02/2004 PEDR  347260 SE QUITA EL REDONDEO INTERMEDIO DE LA  *
004100*             MORA DIARIA; EL REDONDEO SE APLICA UNA SOLA VEZ AL *
004200*             TERMINAR LA MULTIPLICACION COMPLETA (AUDITORIA     *
004300*             DETECTO DIFERENCIA DE UN CENTAVO EN CARTERA VIEJA).*
004400* 19/02/2004 PEDR  347263 SE DELIMITA CON THRU EL RANGO DE LA    *
004500*             RUTINA DE CALCULO DE DIAS DE ATRASO (AUDITORIA DE  *
004600*             ESTANDARES DE PROGRAMACION).                      *
004700* 19/02/2004 PEDR  347273 SE QUITA EL TOPE DE 999 DIAS DE ATRASO *
004800*             QUE SE APLICABA ANTES DE CALCULAR LA MORA; NO ES   *
004900*             UNA REGLA DEL NEGOCIO Y SUBESTIMABA LA MORA DE     *
005000*             CARTERA MUY VENCIDA (EL CAMPO TFAM-DIAS-ATRASO     *
005100*             ADMITE HASTA 99999 DIAS).                          *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.                    TFFI1C03.
005500 AUTHOR.                        ERICK RAMIREZ.
005600 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005700 DATE-WRITTEN.                  21/06/1995.
005800 DATE-COMPILED.
005900 SECURITY.                      USO INTERNO DEPTO FINANCIERO.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TFPLPA ASSIGN TO PLANPAGO
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-TFPLPA.
006900
007000     SELECT TFAMOR ASSIGN TO AMORT
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-TFAMOR.
007300
007400     SELECT TFAMNV ASSIGN TO AMORTNV
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-TFAMNV.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008200******************************************************************
008300*   MAESTRO DE PLANES DE PAGO (ENTRADA, SOLO DIAS DE GRACIA Y    *
008400*   TASA DE MORA)                                                *
008500*   TABLA DE AMORTIZACION VIGENTE (ENTRADA)                      *
008600*   TABLA DE AMORTIZACION ENVEJECIDA (SALIDA, REEMPLAZA A LA     *
008700*   ANTERIOR AL TERMINAR LA CORRIDA -- VER JCL DE PASO)          *
008800 FD  TFPLPA.
008900     COPY TFPLPA.
009000 FD  TFAMOR.
009100     COPY TFAMOR.
009200 FD  TFAMNV.
009300     01  REG-TFAMNV-E.
009400         02  FILLER                PIC X(176).
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*              RECURSOS DE FILE STATUS                          *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     02  FS-TFPLPA                 PIC X(02) VALUE SPACES.
010200     02  FS-TFAMOR                 PIC X(02) VALUE SPACES.
010300     02  FS-TFAMNV                 PIC X(02) VALUE SPACES.
010400     02  FILLER                    PIC X(02) VALUE SPACES.
010500
010600******************************************************************
010700*   TABLA DE PLANES DE PAGO EN MEMORIA (SUSTITUYE ACCESO         *
010800*   INDEXADO, NO DISPONIBLE EN ESTE AMBIENTE)                    *
010900******************************************************************
011000 01  WKS-TABLA-PLANES.
011100     02  TBP-RENGLON OCCURS 500 TIMES INDEXED BY TBP-IDX.
011200         03  TBP-ID                    PIC 9(09).
011300         03  TBP-TASA-MORA-MENSUAL     PIC S9(03)V99.
011400         03  TBP-DIAS-GRACIA           PIC 9(03).
011500         03  FILLER                    PIC X(04).
011600
011700 01  WKS-SWITCHES.
011800     02  WKS-FIN-TFAMOR            PIC 9(01) VALUE 0.
011900         88  FIN-TFAMOR                      VALUE 1.
012000     02  WKS-PLAN-ENCONTRADO       PIC 9(01) VALUE 0.
012100         88  PLAN-ENCONTRADO                 VALUE 1.
012200     02  FILLER                    PIC X(01) VALUE SPACES.
012300
012400 01  WKS-CONTADORES.
012500     02  WKS-RENGLONES-PLAN        COMP PIC 9(04) VALUE 0.
012600     02  WKS-IDX-PLAN              COMP PIC 9(04) VALUE 0.
012700     02  WKS-CUOTAS-LEIDAS         COMP PIC 9(07) VALUE 0.
012800     02  WKS-CUOTAS-MARCADAS       COMP PIC 9(07) VALUE 0.
012900     02  WKS-CUOTAS-EXCLUIDAS      COMP PIC 9(07) VALUE 0.
013000     02  FILLER                    PIC X(04) VALUE SPACES.
013100
013200******************************************************************
013300*         VARIABLES DE CALCULO DE MORA                          *
013400******************************************************************
013500 01  WKS-TASA-MORA-PLAN         PIC S9(03)V99 VALUE 0.
013600 01  WKS-DIAS-GRACIA-PLAN       PIC 9(03) VALUE 0.
013700 01  WKS-TASA-MORA-DECIMAL      PIC S9(01)V9(06) VALUE 0.
013800 01  WKS-DIAS-ATRASO-CALC       COMP PIC 9(05) VALUE 0.
013900 01  WKS-DIAS-ATRASO-SIGNO      COMP PIC S9(05) VALUE 0.
014000
014100******************************************************************
014200*         CALENDARIO DE TRABAJO (VER MORAS1 - TABLA-DIAS)       *
014300******************************************************************
014400 01  TABLA-DIAS-MES.
014500     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
014600 01  TABLA-DIAS-MES-R  REDEFINES TABLA-DIAS-MES.
014700     02  WKS-DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.
014800
014900 01  WKS-FECHA-UNO              PIC 9(08) VALUE 0.
015000 01  WKS-FECHA-UNO-R  REDEFINES WKS-FECHA-UNO.
015100     02  WKS-FU1-ANO           PIC 9(04).
015200     02  WKS-FU1-MES           PIC 9(02).
015300     02  WKS-FU1-DIA           PIC 9(02).
015400
015500 01  WKS-FECHA-DOS              PIC 9(08) VALUE 0.
015600 01  WKS-FECHA-DOS-R  REDEFINES WKS-FECHA-DOS.
015700     02  WKS-FU2-ANO           PIC 9(04).
015800     02  WKS-FU2-MES           PIC 9(02).
015900     02  WKS-FU2-DIA           PIC 9(02).
016000
016100 77  WKS-ULTIMO-DIA-MES         COMP PIC 9(02) VALUE 0.
016200 77  WKS-TEMP-DIVIDE            COMP PIC 9(06) VALUE 0.
016300 77  WKS-RESIDUO-4              COMP PIC 9(04) VALUE 0.
016400 77  WKS-RESIDUO-100            COMP PIC 9(04) VALUE 0.
016500 77  WKS-RESIDUO-400            COMP PIC 9(04) VALUE 0.
016600
016700 01  WKS-FECHA-PROCESO          PIC 9(08) VALUE 0.
016800
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*                    S E C C I O N   P R I N C I P A L          *
017200******************************************************************
017300 0100-MAIN SECTION.
017400     PERFORM 0200-APERTURA-ARCHIVOS
017500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
017600     PERFORM 0800-LEE-TFAMOR
017700     PERFORM 0300-ENVEJECE-CUOTA UNTIL FIN-TFAMOR
017800     PERFORM 0700-ESTADISTICAS
017900     PERFORM 0900-CIERRA-ARCHIVOS
018000     STOP RUN.
018100 0100-MAIN-E. EXIT.
018200
018300 0200-APERTURA-ARCHIVOS SECTION.
018400     OPEN INPUT  TFPLPA
018500     OPEN INPUT  TFAMOR
018600     OPEN OUTPUT TFAMNV
018700     IF FS-TFPLPA NOT = 0 OR FS-TFAMOR NOT = 0
018800        OR FS-TFAMNV NOT = 0
018900        DISPLAY "ERROR AL ABRIR ARCHIVOS DE TFFI1C03"
019000                UPON CONSOLE
019100        MOVE 91 TO RETURN-CODE
019200        STOP RUN
019300     END-IF
019400     PERFORM 0820-CARGA-TABLA-PLANES.
019500 0200-APERTURA-ARCHIVOS-E. EXIT.
019600
019700******************************************************************
019800*   LEE DEL MAESTRO SOLO LOS CAMPOS DE MORA QUE NECESITAMOS      *
019900******************************************************************
020000 0820-CARGA-TABLA-PLANES SECTION.
020100     MOVE ZEROS TO WKS-RENGLONES-PLAN
020200     READ TFPLPA
020300          AT END CONTINUE
020400     END-READ
020500     PERFORM 0821-ACUMULA-PLAN UNTIL FS-TFPLPA NOT = 0.
020600 0820-CARGA-TABLA-PLANES-E. EXIT.
020700
020800 0821-ACUMULA-PLAN SECTION.
020900     ADD 1 TO WKS-RENGLONES-PLAN
021000     MOVE TFPP-ID               TO TBP-ID (WKS-RENGLONES-PLAN)
021100     MOVE TFPP-TASA-MORA-MENSUAL
021200          TO TBP-TASA-MORA-MENSUAL (WKS-RENGLONES-PLAN)
021300     MOVE TFPP-DIAS-GRACIA
021400          TO TBP-DIAS-GRACIA (WKS-RENGLONES-PLAN)
021500     READ TFPLPA
021600          AT END CONTINUE
021700     END-READ.
021800 0821-ACUMULA-PLAN-E. EXIT.
021900
022000******************************************************************
022100*   ENVEJECE UNA CUOTA: CALCULA DIAS DE ATRASO Y MORA, Y         *
022200*   ACTUALIZA EL ESTADO SI CORRESPONDE (REGLAS 7 Y 8)           *
022300******************************************************************
022400 0300-ENVEJECE-CUOTA SECTION.
022500     ADD 1 TO WKS-CUOTAS-LEIDAS
022600     IF TFAM-PAGADA OR TFAM-ESTADO = 'CANCELADO'
022700        ADD 1 TO WKS-CUOTAS-EXCLUIDAS
022800     ELSE
022900        MOVE ZEROS TO WKS-IDX-PLAN
023000        SET PLAN-ENCONTRADO TO FALSE
023100        PERFORM 0330-BUSCA-PLAN
023200                VARYING WKS-IDX-PLAN FROM 1 BY 1
023300                UNTIL WKS-IDX-PLAN > WKS-RENGLONES-PLAN
023400                   OR PLAN-ENCONTRADO
023500        IF PLAN-ENCONTRADO
023600           PERFORM 0320-DIAS-ATRASO
023700           THRU 0320-DIAS-ATRASO-E
023800           PERFORM 0310-CALCULA-MORA
023900        END-IF
024000     END-IF
024100     PERFORM 0890-ESCRIBE-RENGLON
024200     PERFORM 0800-LEE-TFAMOR.
024300 0300-ENVEJECE-CUOTA-E. EXIT.
024400
024500 0330-BUSCA-PLAN SECTION.
024600     IF TBP-ID (WKS-IDX-PLAN) = TFAM-PLAN-PAGO-ID
024700        SET PLAN-ENCONTRADO TO TRUE
024800        MOVE TBP-TASA-MORA-MENSUAL (WKS-IDX-PLAN)
024900             TO WKS-TASA-MORA-PLAN
025000        MOVE TBP-DIAS-GRACIA (WKS-IDX-PLAN)
025100             TO WKS-DIAS-GRACIA-PLAN
025200     END-IF.
025300 0330-BUSCA-PLAN-E. EXIT.
025400
025500******************************************************************
025600*   REGLA 7: DIAS DE ATRASO, NETOS DE DIAS DE GRACIA, PISO CERO  *
025700******************************************************************
025800 0320-DIAS-ATRASO SECTION.
025900     MOVE TFAM-FECHA-VENCIMIENTO TO WKS-FECHA-UNO
026000     MOVE WKS-FECHA-PROCESO      TO WKS-FECHA-DOS
026100     PERFORM 0900-CALCULA-DIAS-ENTRE
026200     COMPUTE WKS-DIAS-ATRASO-SIGNO =
026300             WKS-DIAS-ATRASO-CALC - WKS-DIAS-GRACIA-PLAN
026400     IF WKS-DIAS-ATRASO-SIGNO < 0
026500        MOVE ZEROS TO WKS-DIAS-ATRASO-SIGNO
026600     END-IF
026700     MOVE WKS-DIAS-ATRASO-SIGNO TO TFAM-DIAS-ATRASO.
026800 0320-DIAS-ATRASO-E. EXIT.
026900
027000******************************************************************
027100*   REGLA 7: MORA = PENDIENTE * TASA-DECIMAL * DIAS, REDONDEADO  *
027200*   UNA SOLA VEZ A DOS DECIMALES (LA TASA-DECIMAL, DERIVADA DE   *
027300*   TASA/30/100, SI SE REDONDEA EN CADA PASO A SEIS DECIMALES).  *
027400*   CAMBIO A VENCIDO. LA MORA SE RECALCULA DESDE CERO EN CADA    *
027500*   CORRIDA, NO SE ACUMULA SOBRE LA CORRIDA ANTERIOR.            *
027600******************************************************************
027700 0310-CALCULA-MORA SECTION.
027800     IF TFAM-DIAS-ATRASO = 0
027900        MOVE ZEROS TO TFAM-MORA-ACUMULADA
028000        IF TFAM-ESTADO = 'VENCIDO'
028100           SET TFAM-PENDIENTE TO TRUE
028200        END-IF
028300     ELSE
028400        COMPUTE WKS-TASA-MORA-DECIMAL ROUNDED =
028500                WKS-TASA-MORA-PLAN / 30
028600        COMPUTE WKS-TASA-MORA-DECIMAL ROUNDED =
028700                WKS-TASA-MORA-DECIMAL / 100
028800        COMPUTE TFAM-MORA-ACUMULADA ROUNDED =
028900                TFAM-MONTO-PENDIENTE * WKS-TASA-MORA-DECIMAL
029000                * TFAM-DIAS-ATRASO
029100        IF TFAM-ESTADO NOT = 'PARCIALMENTE_PAGADO'
029200           SET TFAM-VENCIDA TO TRUE
029300        END-IF
029400        ADD 1 TO WKS-CUOTAS-MARCADAS
029500     END-IF.
029600 0310-CALCULA-MORA-E. EXIT.
029700
029800******************************************************************
029900*   CUENTA LOS DIAS ENTRE DOS FECHAS AVANZANDO DIA POR DIA       *
030000*   (WKS-FECHA-UNO ES LA MAS ANTIGUA, WKS-FECHA-DOS LA ACTUAL)   *
030100******************************************************************
030200 0900-CALCULA-DIAS-ENTRE SECTION.
030300     MOVE ZEROS TO WKS-DIAS-ATRASO-CALC
030400     IF WKS-FECHA-UNO < WKS-FECHA-DOS
030500        PERFORM 0910-AVANZA-UNO-CUENTA
030600                UNTIL WKS-FECHA-UNO = WKS-FECHA-DOS
030700                   OR WKS-DIAS-ATRASO-CALC > 99990
030800     END-IF.
030900 0900-CALCULA-DIAS-ENTRE-E. EXIT.
031000
031100 0910-AVANZA-UNO-CUENTA SECTION.
031200     ADD 1 TO WKS-FU1-DIA
031300     MOVE WKS-DIA-FIN-MES (WKS-FU1-MES) TO WKS-ULTIMO-DIA-MES
031400     IF WKS-FU1-MES = 2
031500        DIVIDE WKS-FU1-ANO BY 4   GIVING WKS-TEMP-DIVIDE
031600               REMAINDER WKS-RESIDUO-4
031700        DIVIDE WKS-FU1-ANO BY 100 GIVING WKS-TEMP-DIVIDE
031800               REMAINDER WKS-RESIDUO-100
031900        DIVIDE WKS-FU1-ANO BY 400 GIVING WKS-TEMP-DIVIDE
032000               REMAINDER WKS-RESIDUO-400
032100        IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
032200           OR WKS-RESIDUO-400 = 0
032300           ADD 1 TO WKS-ULTIMO-DIA-MES
032400        END-IF
032500     END-IF
032600     IF WKS-FU1-DIA > WKS-ULTIMO-DIA-MES
032700        MOVE 1 TO WKS-FU1-DIA
032800        ADD 1 TO WKS-FU1-MES
032900        IF WKS-FU1-MES > 12
033000           MOVE 1 TO WKS-FU1-MES
033100           ADD 1 TO WKS-FU1-ANO
033200        END-IF
033300     END-IF
033400     ADD 1 TO WKS-DIAS-ATRASO-CALC.
033500 0910-AVANZA-UNO-CUENTA-E. EXIT.
033600
033700 0700-ESTADISTICAS SECTION.
033800     DISPLAY "---------- ESTADISTICAS TFFI1C03 ----------"
033900     DISPLAY "CUOTAS LEIDAS       : " WKS-CUOTAS-LEIDAS
034000     DISPLAY "CUOTAS MARCADAS VDO.: " WKS-CUOTAS-MARCADAS
034100     DISPLAY "CUOTAS EXCLUIDAS    : " WKS-CUOTAS-EXCLUIDAS
034200     DISPLAY "---------------------------------------------".
034300 0700-ESTADISTICAS-E. EXIT.
034400
034500 0800-LEE-TFAMOR SECTION.
034600     READ TFAMOR
034700          AT END SET FIN-TFAMOR TO TRUE
034800     END-READ.
034900 0800-LEE-TFAMOR-E. EXIT.
035000
035100 0890-ESCRIBE-RENGLON SECTION.
035200     WRITE REG-TFAMNV-E FROM REG-TFAMOR.
035300 0890-ESCRIBE-RENGLON-E. EXIT.
035400
035500 0900-CIERRA-ARCHIVOS SECTION.
035600     CLOSE TFPLPA
035700     CLOSE TFAMOR
035800     CLOSE TFAMNV.
035900 0900-CIERRA-ARCHIVOS-E. EXIT.
