000100******************************************************************
000200*             T F A M O R  -  A M O R T I Z A C I O N            *
000300******************************************************************
000400*   DETALLE DE CUOTAS DE UN PLAN DE PAGO (UN REGISTRO POR CUOTA) *
000500*   LLAVE PRIMARIA: TFAM-PLAN-PAGO-ID + TFAM-NUMERO-CUOTA        *
000600******************************************************************
000700 01  REG-TFAMOR.
000800     02  TFAM-ID                       PIC 9(09).
000900     02  TFAM-LLAVE-PLAN.
001000         04  TFAM-PLAN-PAGO-ID          PIC 9(09).
001100         04  TFAM-NUMERO-CUOTA          PIC 9(04).
001200     02  TFAM-CAPITAL                  PIC S9(13)V99.
001300     02  TFAM-INTERES                  PIC S9(13)V99.
001400     02  TFAM-MONTO-CUOTA               PIC S9(13)V99.
001500     02  TFAM-MONTO-PAGADO             PIC S9(13)V99.
001600     02  TFAM-MONTO-PENDIENTE          PIC S9(13)V99.
001700     02  TFAM-MORA-ACUMULADA           PIC S9(13)V99.
001800     02  TFAM-DIAS-ATRASO              PIC 9(05).
001900     02  TFAM-FECHA-VENCIMIENTO        PIC 9(08).
002000     02  TFAM-FECHA-PAGO               PIC 9(08).
002100     02  TFAM-ESTADO                   PIC X(20).
002200         88  TFAM-PENDIENTE                   VALUE 'PENDIENTE'.
002300         88  TFAM-PAGADA                      VALUE 'PAGADO'.
002400         88  TFAM-VENCIDA                     VALUE 'VENCIDO'.
002500         88  TFAM-PARCIAL
002600                          VALUE 'PARCIALMENTE_PAGADO'.
002700     02  TFAM-SALDO-RESTANTE           PIC S9(13)V99.
002800     02  FILLER                        PIC X(08).
