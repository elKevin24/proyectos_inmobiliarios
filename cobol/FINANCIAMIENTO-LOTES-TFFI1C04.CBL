000100******************************************************************
000200* FECHA       : 10/11/1995                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANCIAMIENTO DE LOTES                          *
000500* PROGRAMA    : TFFI1C04                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA EL REPORTE DE TABLA DE AMORTIZACION Y EL  *
000800*             : ESTADO DE CUENTA DE CADA PLAN DE PAGO, CON SUS   *
000900*             : TOTALES Y PORCENTAJE PAGADO.                    *
001000* ARCHIVOS    : PLANPAGO=B, AMORT=B, RPTTABLA=A, RPTESTCTA=A     *
001100* ACCION (ES) : R=REPORTEAR                                     *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 341615                                           *
001400* NOMBRE      : RESUMEN FINANCIERO DE CARTERA                    *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S            *
001700******************************************************************
001800* 10/11/1995 PEDR  341615 VERSION INICIAL, SOLO TABLA DE         *
001900*             AMORTIZACION.                                      *
002000* 22/02/1996 PEDR  341800 SE AGREGA EL REPORTE DE ESTADO DE      *
002100*             CUENTA CON SECCIONES PROXIMAS/VENCIDAS/TODAS.      *
002200* 30/07/1996 DRAM  342330 SE AGREGA BLOQUE DE RESUMEN FINANCIERO *
002300*             AL FINAL DEL ESTADO DE CUENTA.                    *
002400* 14/01/1997 PEDR  342900 SE CORRIGE PORCENTAJE PAGADO CUANDO EL *
002500*             MONTO FINANCIADO ES CERO.                          *
002600* 11/06/1997 EEDR  343400 SE AGREGA DIAS PARA PROXIMO PAGO Y     *
002700*             DIAS DE ATRASO MAXIMO AL RESUMEN.                  *
002800* 05/12/1997 DRAM  343870 SE AGREGA BANDERA ESTA-CORRIENTE Y     *
002900*             TIENE-PAGOS-VENCIDOS.                              *
003000* 09/06/1999 EEDR  345303 AMPLIACION DE SIGLO EN CAMPOS DE       *
003100*             FECHA (AAAA) -- PROYECTO Y2K.                      *
003200* 30/11/1999 EEDR  345515 PRUEBAS DE REGRESION Y2K SOBRE TOTALES *
003300*             DE CARTERA AL CRUZAR DE AÑO.                      *
003400* 18/09/2002 PEDR  346700 SE LIMITA A TRES EL DETALLE DE CUOTAS  *
003500*             PROXIMAS EN EL ESTADO DE CUENTA.                   *
003600* 21/10/2003 DRAM  347103 REVISION GENERAL PREVIO A AUDITORIA.   *
003700* 19/02/2004 PEDR  347264 SE DELIMITA CON THRU EL RANGO DE LA    *
003800*             RUTINA DE PORCENTAJE PAGADO (AUDITORIA DE          *
003900*             ESTANDARES DE PROGRAMACION).                      *
004000* 19/02/2004 PEDR  347271 AUDITORIA DETECTO QUE MONTO-TOTAL Y    *
004100*             ENGANCHE NO SE CARGABAN A LA TABLA DE PLANES, NI   *
004200*             SALDO-RESTANTE A LA TABLA DE AMORTIZACION, Y QUE   *
004300*             EL RESUMEN FINANCIERO NO IMPRIMIA ESOS CAMPOS NI   *
004400*             LOS TOTALES DE CAPITAL/INTERES YA CALCULADOS.      *
004500*             SE CORRIGE LA CARGA Y EL IMPRESO.                  *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    TFFI1C04.
004900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005100 DATE-WRITTEN.                  10/11/1995.
005200 DATE-COMPILED.
005300 SECURITY.                      USO INTERNO DEPTO FINANCIERO.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TFPLPA ASSIGN TO PLANPAGO
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-TFPLPA.
006300
006400     SELECT TFAMOR ASSIGN TO AMORT
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-TFAMOR.
006700
006800     SELECT TFRPTA ASSIGN TO RPTTABLA
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-TFRPTA.
007100
007200     SELECT TFRPEC ASSIGN TO RPTESTCTA
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-TFRPEC.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*   MAESTRO DE PLANES Y DETALLE DE CUOTAS (ENTRADA), REPORTE DE  *
008000*   TABLA DE AMORTIZACION Y REPORTE DE ESTADO DE CUENTA (SALIDA) *
008100 FD  TFPLPA.
008200     COPY TFPLPA.
008300 FD  TFAMOR.
008400     COPY TFAMOR.
008500 FD  TFRPTA.
008600     01  REG-TFRPTA              PIC X(132).
008700 FD  TFRPEC.
008800     01  REG-TFRPEC              PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100 01  WKS-FS-STATUS.
009200     02  FS-TFPLPA                 PIC X(02) VALUE SPACES.
009300     02  FS-TFAMOR                 PIC X(02) VALUE SPACES.
009400     02  FS-TFRPTA                 PIC X(02) VALUE SPACES.
009500     02  FS-TFRPEC                 PIC X(02) VALUE SPACES.
009600     02  FILLER                    PIC X(02) VALUE SPACES.
009700
009800******************************************************************
009900*   MAESTRO DE PLANES EN MEMORIA (SUSTITUYE ACCESO INDEXADO)     *
010000******************************************************************
010100 01  WKS-TABLA-PLANES.
010200     02  TBP-RENGLON OCCURS 500 TIMES INDEXED BY TBP-IDX.
010300         03  TBP-ID                    PIC 9(09).
010400         03  TBP-VENTA-ID              PIC 9(09).
010500         03  TBP-CLIENTE-ID             PIC 9(09).
010600         03  TBP-MONTO-TOTAL            PIC S9(13)V99.
010700         03  TBP-ENGANCHE               PIC S9(13)V99.
010800         03  TBP-MONTO-FINANCIADO       PIC S9(13)V99.
010900         03  TBP-TASA-INT-ANUAL         PIC S9(03)V99.
011000         03  TBP-NUMERO-PAGOS           PIC 9(04).
011100         03  TBP-FRECUENCIA-PAGO        PIC X(10).
011200         03  FILLER                    PIC X(04).
011300
011400******************************************************************
011500*   DETALLE DE CUOTAS EN MEMORIA, MISMO ORDEN DEL ARCHIVO        *
011600*   (POR PLAN Y NUMERO DE CUOTA ASCENDENTE)                      *
011700******************************************************************
011800 01  WKS-TABLA-AMORT.
011900     02  TBA-RENGLON OCCURS 500 TIMES INDEXED BY TBA-IDX.
012000         03  TBA-PLAN-PAGO-ID          PIC 9(09).
012100         03  TBA-NUMERO-CUOTA          PIC 9(04).
012200         03  TBA-CAPITAL               PIC S9(13)V99.
012300         03  TBA-INTERES               PIC S9(13)V99.
012400         03  TBA-MONTO-CUOTA           PIC S9(13)V99.
012500         03  TBA-MONTO-PAGADO          PIC S9(13)V99.
012600         03  TBA-MONTO-PENDIENTE       PIC S9(13)V99.
012700         03  TBA-MORA-ACUMULADA        PIC S9(13)V99.
012800         03  TBA-DIAS-ATRASO           PIC 9(05).
012900         03  TBA-FECHA-VENCIMIENTO     PIC 9(08).
013000         03  TBA-ESTADO                PIC X(20).
013100         03  TBA-SALDO-RESTANTE        PIC S9(13)V99.
013200         03  FILLER                    PIC X(04).
013300
013400 01  WKS-CONTADORES.
013500     02  WKS-RENGLONES-PLAN        COMP PIC 9(04) VALUE 0.
013600     02  WKS-RENGLONES-AMORT       COMP PIC 9(04) VALUE 0.
013700     02  WKS-IDX-GRUPO-INI         COMP PIC 9(04) VALUE 0.
013800     02  WKS-IDX-GRUPO-FIN         COMP PIC 9(04) VALUE 0.
013900     02  WKS-IDX                  COMP PIC 9(04) VALUE 0.
014000     02  WKS-IDX-PLAN              COMP PIC 9(04) VALUE 0.
014100     02  WKS-CUOTAS-PROXIMAS       COMP PIC 9(02) VALUE 0.
014200     02  WKS-PLANES-REPORTADOS     COMP PIC 9(04) VALUE 0.
014300     02  FILLER                    PIC X(04) VALUE SPACES.
014400
014500 01  WKS-SWITCHES.
014600     02  WKS-PLAN-ENCONTRADO       PIC 9(01) VALUE 0.
014700         88  PLAN-ENCONTRADO                 VALUE 1.
014800     02  WKS-HAY-VENCIDAS          PIC 9(01) VALUE 0.
014900         88  HAY-VENCIDAS                    VALUE 1.
015000     02  WKS-HAY-PROXIMO           PIC 9(01) VALUE 0.
015100         88  HAY-PROXIMO                     VALUE 1.
015200     02  FILLER                    PIC X(01) VALUE SPACES.
015300
015400******************************************************************
015500*         ACUMULADORES DEL PLAN QUE SE ESTA REPORTANDO           *
015600******************************************************************
015700 01  WKS-RESUMEN-PLAN.
015800     02  WKS-TOTAL-CAPITAL          PIC S9(13)V99 VALUE 0.
015900     02  WKS-TOTAL-INTERES          PIC S9(13)V99 VALUE 0.
016000     02  WKS-TOTAL-PAGOS            PIC S9(13)V99 VALUE 0.
016100     02  WKS-TOTAL-PAGADO           PIC S9(13)V99 VALUE 0.
016200     02  WKS-TOTAL-PENDIENTE        PIC S9(13)V99 VALUE 0.
016300     02  WKS-MORA-ACUMULADA-TOTAL   PIC S9(13)V99 VALUE 0.
016400     02  WKS-INTERESES-PENDIENTES   PIC S9(13)V99 VALUE 0.
016500     02  WKS-PORCENTAJE-PLAN        PIC S9(03)V99 VALUE 0.
016600     02  WKS-PORCENTAJE-EDO-CTA     PIC S9(03)V99 VALUE 0.
016700     02  WKS-TOTAL-ADEUDADO         PIC S9(13)V99 VALUE 0.
016800     02  WKS-CUOTAS-PENDIENTE       COMP PIC 9(04) VALUE 0.
016900     02  WKS-CUOTAS-VENCIDA         COMP PIC 9(04) VALUE 0.
017000     02  WKS-CUOTAS-PAGADA          COMP PIC 9(04) VALUE 0.
017100     02  WKS-CUOTAS-PARCIAL         COMP PIC 9(04) VALUE 0.
017200     02  WKS-DIAS-ATRASO-MAXIMO     COMP PIC 9(05) VALUE 0.
017300     02  WKS-PROXIMO-VENCIMIENTO    PIC 9(08) VALUE 0.
017400     02  WKS-MONTO-PROXIMA-CUOTA    PIC S9(13)V99 VALUE 0.
017500     02  WKS-SALDO-PROXIMA-CUOTA    PIC S9(13)V99 VALUE 0.
017600     02  WKS-DIAS-PROXIMO-PAGO      PIC S9(05) VALUE 0.
017700     02  FILLER                    PIC X(04) VALUE SPACES.
017800
017900 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE 0.
018000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
018100     02  WKS-FP-ANO                PIC 9(04).
018200     02  WKS-FP-MES                PIC 9(02).
018300     02  WKS-FP-DIA                PIC 9(02).
018400
018500 01  WKS-PROXIMO-VENC-R REDEFINES WKS-PROXIMO-VENCIMIENTO.
018600     02  WKS-PV-ANO                PIC 9(04).
018700     02  WKS-PV-MES                PIC 9(02).
018800     02  WKS-PV-DIA                PIC 9(02).
018900
019000******************************************************************
019100*   CAMPO DE TRABAJO PARA DAR FORMATO DD/MM/AAAA A LAS FECHAS    *
019200*   DE VENCIMIENTO ANTES DE IMPRIMIRLAS EN LOS REPORTES          *
019300******************************************************************
019400 01  WKS-FECHA-TRABAJO             PIC 9(08) VALUE 0.
019500 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
019600     02  WKS-FT-ANO                PIC 9(04).
019700     02  WKS-FT-MES                PIC 9(02).
019800     02  WKS-FT-DIA                PIC 9(02).
019900
020000 01  WKS-FECHA-MASCARA.
020100     02  WKS-FM-DIA                PIC 9(02).
020200     02  FILLER                    PIC X(01) VALUE '/'.
020300     02  WKS-FM-MES                PIC 9(02).
020400     02  FILLER                    PIC X(01) VALUE '/'.
020500     02  WKS-FM-ANO                PIC 9(04).
020600
020700 01  WKS-LINEA-DETALLE             PIC X(132).
020800 01  WKS-LINEA-ENCABEZADO          PIC X(132).
020900
021000******************************************************************
021100*   CALENDARIO DE TRABAJO PARA CONTAR DIAS ENTRE DOS FECHAS      *
021200*   (MISMA IDEA QUE TFFI1C03 -- TABLA-DIAS/DIA-FIN-MES)          *
021300******************************************************************
021400 01  TABLA-DIAS-MES.
021500     02  FILLER    PIC X(24) VALUE '312831303130313130313031'.
021600 01  TABLA-DIAS-MES-R  REDEFINES TABLA-DIAS-MES.
021700     02  WKS-DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.
021800 01  WKS-FECHA-UNO              PIC 9(08) VALUE 0.
021900 01  WKS-FECHA-UNO-R  REDEFINES WKS-FECHA-UNO.
022000     02  WKS-FU1-ANO           PIC 9(04).
022100     02  WKS-FU1-MES           PIC 9(02).
022200     02  WKS-FU1-DIA           PIC 9(02).
022300
022400 01  WKS-FECHA-DOS              PIC 9(08) VALUE 0.
022500 01  WKS-FECHA-DOS-R  REDEFINES WKS-FECHA-DOS.
022600     02  WKS-FU2-ANO           PIC 9(04).
022700     02  WKS-FU2-MES           PIC 9(02).
022800     02  WKS-FU2-DIA           PIC 9(02).
022900
023000 77  WKS-ULTIMO-DIA-MES         COMP PIC 9(02) VALUE 0.
023100 77  WKS-TEMP-DIVIDE            COMP PIC 9(06) VALUE 0.
023200 77  WKS-RESIDUO-4              COMP PIC 9(04) VALUE 0.
023300 77  WKS-RESIDUO-100            COMP PIC 9(04) VALUE 0.
023400 77  WKS-RESIDUO-400            COMP PIC 9(04) VALUE 0.
023500 01  WKS-DIAS-ATRASO-CALC       COMP PIC 9(05) VALUE 0.
023600
023700 PROCEDURE DIVISION.
023800******************************************************************
023900*                    S E C C I O N   P R I N C I P A L          *
024000******************************************************************
024100 0100-MAIN SECTION.
024200     PERFORM 0200-APERTURA-ARCHIVOS
024300     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
024400     PERFORM 0220-ENCABEZADO-CORRIDA
024500     MOVE ZEROS TO WKS-IDX-GRUPO-INI
024600     PERFORM 0210-UBICA-GRUPO
024700             VARYING WKS-IDX FROM 1 BY 1
024800             UNTIL WKS-IDX > WKS-RENGLONES-AMORT
024900     PERFORM 0900-CIERRA-ARCHIVOS
025000     STOP RUN.
025100 0100-MAIN-E. EXIT.
025200
025300 0200-APERTURA-ARCHIVOS SECTION.
025400     OPEN INPUT  TFPLPA
025500     OPEN INPUT  TFAMOR
025600     OPEN OUTPUT TFRPTA
025700     OPEN OUTPUT TFRPEC
025800     IF FS-TFPLPA NOT = 0 OR FS-TFAMOR NOT = 0
025900        OR FS-TFRPTA NOT = 0 OR FS-TFRPEC NOT = 0
026000        DISPLAY "ERROR AL ABRIR ARCHIVOS DE TFFI1C04"
026100                UPON CONSOLE
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF
026500     PERFORM 0820-CARGA-TABLA-PLANES
026600     PERFORM 0830-CARGA-TABLA-AMORT.
026700 0200-APERTURA-ARCHIVOS-E. EXIT.
026800
026900******************************************************************
027000*   IMPRIME LA FECHA DE CORRIDA EN AMBOS REPORTES, FORMATEADA    *
027100******************************************************************
027200 0220-ENCABEZADO-CORRIDA SECTION.
027300     MOVE WKS-FP-DIA TO WKS-FM-DIA
027400     MOVE WKS-FP-MES TO WKS-FM-MES
027500     MOVE WKS-FP-ANO TO WKS-FM-ANO
027600     MOVE SPACES TO WKS-LINEA-ENCABEZADO
027700     STRING 'REPORTE DE CARTERA AL ' WKS-FECHA-MASCARA
027800            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO
027900     WRITE REG-TFRPTA FROM WKS-LINEA-ENCABEZADO
028000     WRITE REG-TFRPEC FROM WKS-LINEA-ENCABEZADO.
028100 0220-ENCABEZADO-CORRIDA-E. EXIT.
028200
028300 0820-CARGA-TABLA-PLANES SECTION.
028400     MOVE ZEROS TO WKS-RENGLONES-PLAN
028500     READ TFPLPA
028600          AT END CONTINUE
028700     END-READ
028800     PERFORM 0821-ACUMULA-PLAN UNTIL FS-TFPLPA NOT = 0.
028900 0820-CARGA-TABLA-PLANES-E. EXIT.
029000
029100 0821-ACUMULA-PLAN SECTION.
029200     ADD 1 TO WKS-RENGLONES-PLAN
029300     MOVE TFPP-ID         TO TBP-ID (WKS-RENGLONES-PLAN)
029400     MOVE TFPP-VENTA-ID   TO TBP-VENTA-ID (WKS-RENGLONES-PLAN)
029500     MOVE TFPP-CLIENTE-ID TO TBP-CLIENTE-ID (WKS-RENGLONES-PLAN)
029600     MOVE TFPP-MONTO-TOTAL
029700          TO TBP-MONTO-TOTAL (WKS-RENGLONES-PLAN)
029800     MOVE TFPP-ENGANCHE
029900          TO TBP-ENGANCHE (WKS-RENGLONES-PLAN)
030000     MOVE TFPP-MONTO-FINANCIADO
030100          TO TBP-MONTO-FINANCIADO (WKS-RENGLONES-PLAN)
030200     MOVE TFPP-TASA-INT-ANUAL
030300          TO TBP-TASA-INT-ANUAL (WKS-RENGLONES-PLAN)
030400     MOVE TFPP-NUMERO-PAGOS
030500          TO TBP-NUMERO-PAGOS (WKS-RENGLONES-PLAN)
030600     MOVE TFPP-FRECUENCIA-PAGO
030700          TO TBP-FRECUENCIA-PAGO (WKS-RENGLONES-PLAN)
030800     READ TFPLPA
030900          AT END CONTINUE
031000     END-READ.
031100 0821-ACUMULA-PLAN-E. EXIT.
031200
031300 0830-CARGA-TABLA-AMORT SECTION.
031400     MOVE ZEROS TO WKS-RENGLONES-AMORT
031500     READ TFAMOR
031600          AT END CONTINUE
031700     END-READ
031800     PERFORM 0831-ACUMULA-AMORT UNTIL FS-TFAMOR NOT = 0.
031900 0830-CARGA-TABLA-AMORT-E. EXIT.
032000
032100 0831-ACUMULA-AMORT SECTION.
032200     ADD 1 TO WKS-RENGLONES-AMORT
032300     MOVE TFAM-PLAN-PAGO-ID
032400          TO TBA-PLAN-PAGO-ID (WKS-RENGLONES-AMORT)
032500     MOVE TFAM-NUMERO-CUOTA
032600          TO TBA-NUMERO-CUOTA (WKS-RENGLONES-AMORT)
032700     MOVE TFAM-CAPITAL    TO TBA-CAPITAL (WKS-RENGLONES-AMORT)
032800     MOVE TFAM-INTERES    TO TBA-INTERES (WKS-RENGLONES-AMORT)
032900     MOVE TFAM-MONTO-CUOTA
033000          TO TBA-MONTO-CUOTA (WKS-RENGLONES-AMORT)
033100     MOVE TFAM-MONTO-PAGADO
033200          TO TBA-MONTO-PAGADO (WKS-RENGLONES-AMORT)
033300     MOVE TFAM-MONTO-PENDIENTE
033400          TO TBA-MONTO-PENDIENTE (WKS-RENGLONES-AMORT)
033500     MOVE TFAM-MORA-ACUMULADA
033600          TO TBA-MORA-ACUMULADA (WKS-RENGLONES-AMORT)
033700     MOVE TFAM-DIAS-ATRASO
033800          TO TBA-DIAS-ATRASO (WKS-RENGLONES-AMORT)
033900     MOVE TFAM-FECHA-VENCIMIENTO
034000          TO TBA-FECHA-VENCIMIENTO (WKS-RENGLONES-AMORT)
034100     MOVE TFAM-ESTADO     TO TBA-ESTADO (WKS-RENGLONES-AMORT)
034200     MOVE TFAM-SALDO-RESTANTE
034300          TO TBA-SALDO-RESTANTE (WKS-RENGLONES-AMORT)
034400     READ TFAMOR
034500          AT END CONTINUE
034600     END-READ.
034700 0831-ACUMULA-AMORT-E. EXIT.
034800
034900******************************************************************
035000*   DETECTA EL CAMBIO DE PLAN (RUPTURA DE CONTROL) Y DISPARA EL  *
035100*   RESUMEN Y LOS DOS REPORTES PARA EL GRUPO QUE SE CIERRA       *
035200******************************************************************
035300 0210-UBICA-GRUPO SECTION.
035400     IF WKS-IDX-GRUPO-INI = 0
035500        MOVE 1 TO WKS-IDX-GRUPO-INI
035600     END-IF
035700     IF WKS-IDX = WKS-RENGLONES-AMORT
035800        OR TBA-PLAN-PAGO-ID (WKS-IDX) NOT =
035900           TBA-PLAN-PAGO-ID (WKS-IDX-GRUPO-INI)
036000        IF TBA-PLAN-PAGO-ID (WKS-IDX) NOT =
036100           TBA-PLAN-PAGO-ID (WKS-IDX-GRUPO-INI)
036200           COMPUTE WKS-IDX-GRUPO-FIN = WKS-IDX - 1
036300        ELSE
036400           MOVE WKS-IDX TO WKS-IDX-GRUPO-FIN
036500        END-IF
036600        PERFORM 0300-CALCULA-RESUMEN
036700        PERFORM 0500-IMPRIME-TABLA
036800        PERFORM 0600-IMPRIME-ESTADO-CUENTA
036900        ADD 1 TO WKS-PLANES-REPORTADOS
037000        COMPUTE WKS-IDX-GRUPO-INI = WKS-IDX-GRUPO-FIN + 1
037100     END-IF.
037200 0210-UBICA-GRUPO-E. EXIT.
037300
037400******************************************************************
037500*   REGLA 10 (PORCENTAJE PAGADO) Y REGLA 11 (TOTAL ADEUDADO),    *
037600*   MAS EL RESTO DEL RESUMEN FINANCIERO DEL PLAN                 *
037700******************************************************************
037800 0300-CALCULA-RESUMEN SECTION.
037900     PERFORM 0400-TOTALES-TABLA
038000     MOVE ZEROS TO WKS-IDX-PLAN
038100     SET PLAN-ENCONTRADO TO FALSE
038200     PERFORM 0330-BUSCA-PLAN
038300             VARYING WKS-IDX-PLAN FROM 1 BY 1
038400             UNTIL WKS-IDX-PLAN > WKS-RENGLONES-PLAN
038500                OR PLAN-ENCONTRADO
038600     IF NOT PLAN-ENCONTRADO
038700        DISPLAY "PLAN NO LOCALIZADO EN TFPLPA, ID="
038800                TBA-PLAN-PAGO-ID (WKS-IDX-GRUPO-INI)
038900                UPON CONSOLE
039000        MOVE 1 TO WKS-IDX-PLAN
039100     END-IF
039200     PERFORM 0310-PORCENTAJE-PAGADO
039300     THRU 0310-PORCENTAJE-PAGADO-E
039400     COMPUTE WKS-TOTAL-ADEUDADO =
039500             WKS-TOTAL-PENDIENTE + WKS-MORA-ACUMULADA-TOTAL.
039600 0300-CALCULA-RESUMEN-E. EXIT.
039700
039800 0330-BUSCA-PLAN SECTION.
039900     IF TBP-ID (WKS-IDX-PLAN) =
040000        TBA-PLAN-PAGO-ID (WKS-IDX-GRUPO-INI)
040100        SET PLAN-ENCONTRADO TO TRUE
040200     END-IF.
040300 0330-BUSCA-PLAN-E. EXIT.
040400
040500******************************************************************
040600*   SUMA LAS COLUMNAS DEL DETALLE, CUENTA POR ESTADO, BUSCA LA   *
040700*   PROXIMA CUOTA PENDIENTE Y EL MAYOR ATRASO DEL GRUPO          *
040800******************************************************************
040900 0400-TOTALES-TABLA SECTION.
041000     MOVE ZEROS TO WKS-TOTAL-CAPITAL     WKS-TOTAL-INTERES
041100     MOVE ZEROS TO WKS-TOTAL-PAGOS       WKS-TOTAL-PAGADO
041200     MOVE ZEROS TO WKS-TOTAL-PENDIENTE   WKS-MORA-ACUMULADA-TOTAL
041300     MOVE ZEROS TO WKS-INTERESES-PENDIENTES
041400     MOVE ZEROS TO WKS-CUOTAS-PENDIENTE  WKS-CUOTAS-VENCIDA
041500     MOVE ZEROS TO WKS-CUOTAS-PAGADA     WKS-CUOTAS-PARCIAL
041600     MOVE ZEROS TO WKS-DIAS-ATRASO-MAXIMO
041700     MOVE ZEROS TO WKS-PROXIMO-VENCIMIENTO
041800     MOVE ZEROS TO WKS-SALDO-PROXIMA-CUOTA
041900     MOVE ZEROS TO WKS-MONTO-PROXIMA-CUOTA
042000     SET HAY-VENCIDAS   TO FALSE
042100     SET HAY-PROXIMO    TO FALSE
042200     PERFORM 0420-ACUMULA-RENGLON
042300             VARYING WKS-IDX FROM WKS-IDX-GRUPO-INI BY 1
042400             UNTIL WKS-IDX > WKS-IDX-GRUPO-FIN.
042500 0400-TOTALES-TABLA-E. EXIT.
042600
042700 0420-ACUMULA-RENGLON SECTION.
042800     ADD TBA-CAPITAL (WKS-IDX)     TO WKS-TOTAL-CAPITAL
042900     ADD TBA-INTERES (WKS-IDX)     TO WKS-TOTAL-INTERES
043000     ADD TBA-MONTO-CUOTA (WKS-IDX) TO WKS-TOTAL-PAGOS
043100     ADD TBA-MONTO-PAGADO (WKS-IDX) TO WKS-TOTAL-PAGADO
043200     ADD TBA-MONTO-PENDIENTE (WKS-IDX) TO WKS-TOTAL-PENDIENTE
043300     ADD TBA-MORA-ACUMULADA (WKS-IDX) TO WKS-MORA-ACUMULADA-TOTAL
043400     EVALUATE TBA-ESTADO (WKS-IDX)
043500         WHEN 'PENDIENTE'
043600              ADD 1 TO WKS-CUOTAS-PENDIENTE
043700              ADD TBA-INTERES (WKS-IDX)
043800                  TO WKS-INTERESES-PENDIENTES
043900         WHEN 'VENCIDO'
044000              ADD 1 TO WKS-CUOTAS-VENCIDA
044100              ADD TBA-INTERES (WKS-IDX)
044200                  TO WKS-INTERESES-PENDIENTES
044300              SET HAY-VENCIDAS TO TRUE
044400              IF TBA-DIAS-ATRASO (WKS-IDX) >
044500                 WKS-DIAS-ATRASO-MAXIMO
044600                 MOVE TBA-DIAS-ATRASO (WKS-IDX)
044700                      TO WKS-DIAS-ATRASO-MAXIMO
044800              END-IF
044900         WHEN 'PARCIALMENTE_PAGADO'
045000              ADD 1 TO WKS-CUOTAS-PARCIAL
045100              ADD TBA-INTERES (WKS-IDX)
045200                  TO WKS-INTERESES-PENDIENTES
045300         WHEN 'PAGADO'
045400              ADD 1 TO WKS-CUOTAS-PAGADA
045500     END-EVALUATE
045600     IF NOT HAY-PROXIMO
045700        AND (TBA-ESTADO (WKS-IDX) = 'PENDIENTE'
045800             OR TBA-ESTADO (WKS-IDX) = 'PARCIALMENTE_PAGADO')
045900        SET HAY-PROXIMO TO TRUE
046000        MOVE TBA-FECHA-VENCIMIENTO (WKS-IDX)
046100             TO WKS-PROXIMO-VENCIMIENTO
046200        MOVE TBA-MONTO-CUOTA (WKS-IDX)
046300             TO WKS-MONTO-PROXIMA-CUOTA
046400        MOVE TBA-SALDO-RESTANTE (WKS-IDX)
046500             TO WKS-SALDO-PROXIMA-CUOTA
046600     END-IF.
046700 0420-ACUMULA-RENGLON-E. EXIT.
046800
046900******************************************************************
047000*   REGLA 10: PORCENTAJE = PAGADO*100/DENOMINADOR, CERO SI EL    *
047100*   DENOMINADOR ES CERO. NIVEL PLAN USA MONTO-FINANCIADO, NIVEL  *
047200*   ESTADO DE CUENTA USA LA SUMA DE MONTO-CUOTA.                 *
047300******************************************************************
047400 0310-PORCENTAJE-PAGADO SECTION.
047500     IF PLAN-ENCONTRADO
047600        AND TBP-MONTO-FINANCIADO (WKS-IDX-PLAN) NOT = 0
047700        COMPUTE WKS-PORCENTAJE-PLAN ROUNDED =
047800                WKS-TOTAL-PAGADO * 100 /
047900                TBP-MONTO-FINANCIADO (WKS-IDX-PLAN)
048000     ELSE
048100        MOVE ZEROS TO WKS-PORCENTAJE-PLAN
048200     END-IF
048300     IF WKS-TOTAL-PAGOS NOT = 0
048400        COMPUTE WKS-PORCENTAJE-EDO-CTA ROUNDED =
048500                WKS-TOTAL-PAGADO * 100 / WKS-TOTAL-PAGOS
048600     ELSE
048700        MOVE ZEROS TO WKS-PORCENTAJE-EDO-CTA
048800     END-IF.
048900 0310-PORCENTAJE-PAGADO-E. EXIT.
049000
049100******************************************************************
049200*   REPORTE DE TABLA DE AMORTIZACION (COLUMNAR, UN PLAN POR      *
049300*   BLOQUE, CON ENCABEZADO Y TOTALES AL PIE)                     *
049400******************************************************************
049500 0500-IMPRIME-TABLA SECTION.
049600     MOVE SPACES TO WKS-LINEA-ENCABEZADO
049700     STRING 'PLAN ' TBP-ID (WKS-IDX-PLAN)
049800            '  VENTA ' TBP-VENTA-ID (WKS-IDX-PLAN)
049900            '  CLIENTE ' TBP-CLIENTE-ID (WKS-IDX-PLAN)
050000            '  FINANCIADO ' TBP-MONTO-FINANCIADO (WKS-IDX-PLAN)
050100            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO
050200     WRITE REG-TFRPTA FROM WKS-LINEA-ENCABEZADO
050300     MOVE SPACES TO WKS-LINEA-ENCABEZADO
050400     STRING 'TASA ANUAL ' TBP-TASA-INT-ANUAL (WKS-IDX-PLAN)
050500            '  PAGOS ' TBP-NUMERO-PAGOS (WKS-IDX-PLAN)
050600            '  FRECUENCIA ' TBP-FRECUENCIA-PAGO (WKS-IDX-PLAN)
050700            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO
050800     WRITE REG-TFRPTA FROM WKS-LINEA-ENCABEZADO
050900     MOVE
051000      'CUOTA  VENCIMIENTO  CAPITAL   INTERES   CUOTA    '
051100       TO WKS-LINEA-ENCABEZADO
051200     WRITE REG-TFRPTA FROM WKS-LINEA-ENCABEZADO
051300     PERFORM 0510-IMPRIME-RENGLON-TABLA
051400             VARYING WKS-IDX FROM WKS-IDX-GRUPO-INI BY 1
051500             UNTIL WKS-IDX > WKS-IDX-GRUPO-FIN
051600     MOVE SPACES TO WKS-LINEA-DETALLE
051700     STRING 'TOTALES  CAP ' WKS-TOTAL-CAPITAL
051800            '  INT ' WKS-TOTAL-INTERES
051900            '  CUOTA ' WKS-TOTAL-PAGOS
052000            '  PAGADO ' WKS-TOTAL-PAGADO
052100            '  PENDIENTE ' WKS-TOTAL-PENDIENTE
052200            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
052300     WRITE REG-TFRPTA FROM WKS-LINEA-DETALLE.
052400 0500-IMPRIME-TABLA-E. EXIT.
052500
052600 0510-IMPRIME-RENGLON-TABLA SECTION.
052700     MOVE TBA-FECHA-VENCIMIENTO (WKS-IDX) TO WKS-FECHA-TRABAJO
052800     PERFORM 0440-FORMATEA-FECHA
052900     MOVE SPACES TO WKS-LINEA-DETALLE
053000     STRING TBA-NUMERO-CUOTA (WKS-IDX)
053100            ' ' WKS-FECHA-MASCARA
053200            ' ' TBA-CAPITAL (WKS-IDX)
053300            ' ' TBA-INTERES (WKS-IDX)
053400            ' ' TBA-MONTO-CUOTA (WKS-IDX)
053500            ' ' TBA-MONTO-PAGADO (WKS-IDX)
053600            ' ' TBA-MONTO-PENDIENTE (WKS-IDX)
053700            ' ' TBA-ESTADO (WKS-IDX)
053800            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
053900     WRITE REG-TFRPTA FROM WKS-LINEA-DETALLE.
054000 0510-IMPRIME-RENGLON-TABLA-E. EXIT.
054100
054200******************************************************************
054300*   PARTE EL ANO/MES/DIA DE WKS-FECHA-TRABAJO Y ARMA LA MASCARA *
054400*   DD/MM/AAAA (MISMA IDEA QUE FECHA-MASCARA EN OTROS PROGRAMAS) *
054500******************************************************************
054600 0440-FORMATEA-FECHA SECTION.
054700     MOVE WKS-FT-DIA TO WKS-FM-DIA
054800     MOVE WKS-FT-MES TO WKS-FM-MES
054900     MOVE WKS-FT-ANO TO WKS-FM-ANO.
055000 0440-FORMATEA-FECHA-E. EXIT.
055100
055200******************************************************************
055300*   ESTADO DE CUENTA: PROXIMAS 3 PENDIENTES, VENCIDAS, TODAS, Y  *
055400*   EL BLOQUE DE RESUMEN FINANCIERO AL FINAL                    *
055500******************************************************************
055600 0600-IMPRIME-ESTADO-CUENTA SECTION.
055700     MOVE SPACES TO WKS-LINEA-ENCABEZADO
055800     STRING 'ESTADO DE CUENTA PLAN ' TBP-ID (WKS-IDX-PLAN)
055900            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO
056000     WRITE REG-TFRPEC FROM WKS-LINEA-ENCABEZADO
056100     MOVE '-- PROXIMAS CUOTAS PENDIENTES --'
056200          TO WKS-LINEA-ENCABEZADO
056300     WRITE REG-TFRPEC FROM WKS-LINEA-ENCABEZADO
056400     MOVE ZEROS TO WKS-CUOTAS-PROXIMAS
056500     PERFORM 0610-IMPRIME-SI-PROXIMA
056600             VARYING WKS-IDX FROM WKS-IDX-GRUPO-INI BY 1
056700             UNTIL WKS-IDX > WKS-IDX-GRUPO-FIN
056800                OR WKS-CUOTAS-PROXIMAS = 3
056900     MOVE '-- CUOTAS VENCIDAS --' TO WKS-LINEA-ENCABEZADO
057000     WRITE REG-TFRPEC FROM WKS-LINEA-ENCABEZADO
057100     PERFORM 0620-IMPRIME-SI-VENCIDA
057200             VARYING WKS-IDX FROM WKS-IDX-GRUPO-INI BY 1
057300             UNTIL WKS-IDX > WKS-IDX-GRUPO-FIN
057400     MOVE '-- TODAS LAS CUOTAS --' TO WKS-LINEA-ENCABEZADO
057500     WRITE REG-TFRPEC FROM WKS-LINEA-ENCABEZADO
057600     PERFORM 0510-IMPRIME-RENGLON-TABLA
057700             VARYING WKS-IDX FROM WKS-IDX-GRUPO-INI BY 1
057800             UNTIL WKS-IDX > WKS-IDX-GRUPO-FIN
057900     PERFORM 0630-CALCULA-DIAS-PROXIMO
058000     PERFORM 0640-IMPRIME-RESUMEN.
058100 0600-IMPRIME-ESTADO-CUENTA-E. EXIT.
058200
058300 0610-IMPRIME-SI-PROXIMA SECTION.
058400     IF (TBA-ESTADO (WKS-IDX) = 'PENDIENTE'
058500         OR TBA-ESTADO (WKS-IDX) = 'PARCIALMENTE_PAGADO')
058600         AND WKS-CUOTAS-PROXIMAS < 3
058700        PERFORM 0510-IMPRIME-RENGLON-TABLA
058800        WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
058900        ADD 1 TO WKS-CUOTAS-PROXIMAS
059000     END-IF.
059100 0610-IMPRIME-SI-PROXIMA-E. EXIT.
059200
059300 0620-IMPRIME-SI-VENCIDA SECTION.
059400     IF TBA-ESTADO (WKS-IDX) = 'VENCIDO'
059500        PERFORM 0510-IMPRIME-RENGLON-TABLA
059600        WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
059700     END-IF.
059800 0620-IMPRIME-SI-VENCIDA-E. EXIT.
059900
060000******************************************************************
060100*   DIAS PARA EL PROXIMO PAGO (FECHA PROCESO A PROXIMO           *
060200*   VENCIMIENTO, REUTILIZA EL CONTEO DE DIAS DE TFFI1C03)        *
060300******************************************************************
060400 0630-CALCULA-DIAS-PROXIMO SECTION.
060500     IF HAY-PROXIMO
060600        AND WKS-PROXIMO-VENCIMIENTO > WKS-FECHA-PROCESO
060700        MOVE WKS-FECHA-PROCESO      TO WKS-FECHA-UNO
060800        MOVE WKS-PROXIMO-VENCIMIENTO TO WKS-FECHA-DOS
060900        PERFORM 0900-CALCULA-DIAS-ENTRE
061000        MOVE WKS-DIAS-ATRASO-CALC TO WKS-DIAS-PROXIMO-PAGO
061100     ELSE
061200        MOVE ZEROS TO WKS-DIAS-PROXIMO-PAGO
061300     END-IF.
061400 0630-CALCULA-DIAS-PROXIMO-E. EXIT.
061500
061600******************************************************************
061700*   CUENTA LOS DIAS ENTRE DOS FECHAS AVANZANDO DIA POR DIA       *
061800*   (WKS-FECHA-UNO ES LA MAS ANTIGUA, WKS-FECHA-DOS LA ACTUAL)   *
061900******************************************************************
062000 0900-CALCULA-DIAS-ENTRE SECTION.
062100     MOVE ZEROS TO WKS-DIAS-ATRASO-CALC
062200     IF WKS-FECHA-UNO < WKS-FECHA-DOS
062300        PERFORM 0910-AVANZA-UNO-CUENTA
062400                UNTIL WKS-FECHA-UNO = WKS-FECHA-DOS
062500                   OR WKS-DIAS-ATRASO-CALC > 99990
062600     END-IF.
062700 0900-CALCULA-DIAS-ENTRE-E. EXIT.
062800
062900 0910-AVANZA-UNO-CUENTA SECTION.
063000     ADD 1 TO WKS-FU1-DIA
063100     MOVE WKS-DIA-FIN-MES (WKS-FU1-MES) TO WKS-ULTIMO-DIA-MES
063200     IF WKS-FU1-MES = 2
063300        DIVIDE WKS-FU1-ANO BY 4   GIVING WKS-TEMP-DIVIDE
063400               REMAINDER WKS-RESIDUO-4
063500        DIVIDE WKS-FU1-ANO BY 100 GIVING WKS-TEMP-DIVIDE
063600               REMAINDER WKS-RESIDUO-100
063700        DIVIDE WKS-FU1-ANO BY 400 GIVING WKS-TEMP-DIVIDE
063800               REMAINDER WKS-RESIDUO-400
063900        IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
064000           OR WKS-RESIDUO-400 = 0
064100           ADD 1 TO WKS-ULTIMO-DIA-MES
064200        END-IF
064300     END-IF
064400     IF WKS-FU1-DIA > WKS-ULTIMO-DIA-MES
064500        MOVE 1 TO WKS-FU1-DIA
064600        ADD 1 TO WKS-FU1-MES
064700        IF WKS-FU1-MES > 12
064800           MOVE 1 TO WKS-FU1-MES
064900           ADD 1 TO WKS-FU1-ANO
065000        END-IF
065100     END-IF
065200     ADD 1 TO WKS-DIAS-ATRASO-CALC.
065300 0910-AVANZA-UNO-CUENTA-E. EXIT.
065400
065500 0640-IMPRIME-RESUMEN SECTION.
065600*    19/02/2004 PEDR 347271 SE AGREGA MONTO-TOTAL, ENGANCHE Y
065700*    SALDO DE CAPITAL DE LA PROXIMA CUOTA AL RESUMEN, Y LOS
065800*    TOTALES DE CAPITAL/INTERES QUE YA SE CALCULABAN PERO NO
065900*    SE IMPRIMIAN (AUDITORIA DE ESTADO DE CUENTA).
066000     MOVE '-- RESUMEN FINANCIERO --' TO WKS-LINEA-ENCABEZADO
066100     WRITE REG-TFRPEC FROM WKS-LINEA-ENCABEZADO
066200     MOVE SPACES TO WKS-LINEA-DETALLE
066300     STRING 'MONTO TOTAL ' TBP-MONTO-TOTAL (WKS-IDX-PLAN)
066400            '  ENGANCHE ' TBP-ENGANCHE (WKS-IDX-PLAN)
066500            '  FINANCIADO ' TBP-MONTO-FINANCIADO (WKS-IDX-PLAN)
066600            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
066700     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
066800     MOVE SPACES TO WKS-LINEA-DETALLE
066900     STRING 'TOTAL CAPITAL ' WKS-TOTAL-CAPITAL
067000            '  TOTAL INTERES ' WKS-TOTAL-INTERES
067100            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
067200     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
067300     MOVE SPACES TO WKS-LINEA-DETALLE
067400     STRING 'PAGADO ' WKS-TOTAL-PAGADO
067500            '  PENDIENTE ' WKS-TOTAL-PENDIENTE
067600            '  PORCENTAJE ' WKS-PORCENTAJE-EDO-CTA
067700            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
067800     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
067900     MOVE SPACES TO WKS-LINEA-DETALLE
068000     STRING 'MORA PEND ' WKS-MORA-ACUMULADA-TOTAL
068100            '  INT PEND ' WKS-INTERESES-PENDIENTES
068200            '  ADEUDADO ' WKS-TOTAL-ADEUDADO
068300            '  SALDO CAP PROX CUOTA ' WKS-SALDO-PROXIMA-CUOTA
068400            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
068500     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
068600     MOVE SPACES TO WKS-LINEA-DETALLE
068700     STRING 'CUOTAS PEND ' WKS-CUOTAS-PENDIENTE
068800            '  VDAS ' WKS-CUOTAS-VENCIDA
068900            '  PARC ' WKS-CUOTAS-PARCIAL
069000            '  PAGADAS ' WKS-CUOTAS-PAGADA
069100            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
069200     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
069300     MOVE WKS-PV-DIA TO WKS-FM-DIA
069400     MOVE WKS-PV-MES TO WKS-FM-MES
069500     MOVE WKS-PV-ANO TO WKS-FM-ANO
069600     MOVE SPACES TO WKS-LINEA-DETALLE
069700     STRING 'PROX VDO ' WKS-FECHA-MASCARA
069800            '  MONTO ' WKS-MONTO-PROXIMA-CUOTA
069900            '  DIAS ' WKS-DIAS-PROXIMO-PAGO
070000            '  ATRASO MAX ' WKS-DIAS-ATRASO-MAXIMO
070100            DELIMITED BY SIZE INTO WKS-LINEA-DETALLE
070200     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE
070300     IF HAY-VENCIDAS
070400        MOVE 'TIENE-PAGOS-VENCIDOS = SI, ESTA-CORRIENTE = NO'
070500             TO WKS-LINEA-DETALLE
070600     ELSE
070700        MOVE 'TIENE-PAGOS-VENCIDOS = NO, ESTA-CORRIENTE = SI'
070800             TO WKS-LINEA-DETALLE
070900     END-IF
071000     WRITE REG-TFRPEC FROM WKS-LINEA-DETALLE.
071100 0640-IMPRIME-RESUMEN-E. EXIT.
071200
071300 0900-CIERRA-ARCHIVOS SECTION.
071400     CLOSE TFPLPA
071500     CLOSE TFAMOR
071600     CLOSE TFRPTA
071700     CLOSE TFRPEC
071800     DISPLAY "PLANES REPORTADOS: " WKS-PLANES-REPORTADOS
071900             UPON CONSOLE.
072000 0900-CIERRA-ARCHIVOS-E. EXIT.
