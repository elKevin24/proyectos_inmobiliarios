000100******************************************************************
000200*                T F P A G O  -  R E C I B O                    *
000300******************************************************************
000400*   BITACORA DE RECIBOS DE EFECTIVO APLICADOS A UN PLAN DE PAGO  *
000500*   LLAVE PRIMARIA: TFPG-ID                                      *
000600******************************************************************
000700 01  REG-TFPAGO.
000800     02  TFPG-LLAVE.
000900         04  TFPG-ID                   PIC 9(09).
001000     02  TFPG-PLAN-PAGO-ID             PIC 9(09).
001100     02  TFPG-AMORTIZACION-ID          PIC 9(09).
001200     02  TFPG-CLIENTE-ID               PIC 9(09).
001300     02  TFPG-FECHA-PAGO               PIC 9(08).
001400     02  TFPG-MONTO-PAGADO             PIC S9(13)V99.
001500     02  TFPG-MONTO-A-CAPITAL          PIC S9(13)V99.
001600     02  TFPG-MONTO-A-INTERES          PIC S9(13)V99.
001700     02  TFPG-MONTO-A-MORA             PIC S9(13)V99.
001800     02  TFPG-METODO-PAGO              PIC X(20).
001900     02  TFPG-ESTADO                   PIC X(15).
002000         88  TFPG-APLICADO                    VALUE 'APLICADO'.
002100         88  TFPG-CANCELADO                   VALUE 'CANCELADO'.
002200         88  TFPG-REEMBOLSADO                 VALUE 'REEMBOLSADO'.
002300     02  FILLER                        PIC X(05).
