000100******************************************************************
000200*               T F T E R R  -  T E R R E N O                    *
000300******************************************************************
000400*   SUBCONJUNTO DE PRECIOS DEL MAESTRO DE LOTES DE UN PROYECTO   *
000500*   LLAVE PRIMARIA: TFTR-ID                                      *
000600******************************************************************
000700 01  REG-TFTERR.
000800     02  TFTR-LLAVE.
000900         04  TFTR-ID                   PIC 9(09).
001000     02  TFTR-PROYECTO-ID              PIC 9(09).
001100     02  TFTR-NUMERO-LOTE              PIC X(50).
001200     02  TFTR-PRECIO-BASE              PIC S9(13)V99.
001300     02  TFTR-PRECIO-AJUSTE            PIC S9(13)V99.
001400     02  TFTR-PRECIO-MULTIPL           PIC S9(03)V99.
001500     02  TFTR-PRECIO-FINAL             PIC S9(13)V99.
001600     02  TFTR-ESTADO                   PIC X(20).
001700         88  TFTR-DISPONIBLE                  VALUE 'DISPONIBLE'.
001800         88  TFTR-APARTADO                     VALUE 'APARTADO'.
001900         88  TFTR-VENDIDO                     VALUE 'VENDIDO'.
002000         88  TFTR-RESERVADO                    VALUE 'RESERVADO'.
002100     02  FILLER                        PIC X(06).
